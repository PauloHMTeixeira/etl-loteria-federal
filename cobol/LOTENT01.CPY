000100      ************************************************************
000110      *   COPY LOTENT01 -- REGISTRO DE CONCURSO (ENTRADA E
000115      *   INTERMEDIARIO).
000120      *   LAYOUT FIJO DO ARQUIVO MESTRE DE CONCURSOS DE LOTERIA E
000130      *   DOS ARQUIVOS INTERMEDIARIOS POR MODALIDADE GERADOS PELO
000135      *   LOTPAR01. MESMO LAYOUT NOS DOIS PASSOS -- MESTRE BRUTO
000138      *   E INTERMEDIARIO.
000150      ************************************************************
000160      *   MANUT: 08/11/1994 PEDR  -- LAYOUT ORIGINAL (LOTES 1-5)
000170      *   MANUT: 21/11/1994 EDRD  -- ACRESCENTADOS TREVOS, MES-
000175      *                              SORTE E TIME-CORACAO PARA
000180      *                              MODALIDADES ESPECIFICAS
000190      *                              (CHAMADO 231190)
000200      ************************************************************
000210       01  LTEN-REGISTRO.
000220      *-----------------------------------------------------------
000230      *    IDENTIFICACAO DO CONCURSO
000240      *-----------------------------------------------------------
000250           03  LTEN-LOTERIA              PIC X(20).
000260           03  LTEN-CONCURSO             PIC 9(06).
000270           03  LTEN-DATA                 PIC X(10).
000280           03  LTEN-LOCAL                PIC X(60).
000290      *-----------------------------------------------------------
000300      *    DEZENAS SORTEADAS -- ORDEM DE SORTEIO E ORDEM CRESCENTE
000310      *-----------------------------------------------------------
000320           03  LTEN-DEZ-ORDEM-CNT        PIC 9(02).
000330           03  LTEN-DEZ-ORDEM            PIC 9(02) OCCURS 20
000335               TIMES.
000340           03  LTEN-DEZ-CNT              PIC 9(02).
000350           03  LTEN-DEZ                  PIC 9(02) OCCURS 20
000355               TIMES.
000360      *-----------------------------------------------------------
000370      *    TREVOS (SOMENTE +MILIONARIA)
000380      *-----------------------------------------------------------
000390           03  LTEN-TREVO-CNT            PIC 9(01).
000400           03  LTEN-TREVO                PIC 9(02) OCCURS 6 TIMES.
000410      *-----------------------------------------------------------
000420      *    CAMPOS ESPECIFICOS DE MODALIDADE (TIMEMANIA E
000425      *    DIA DE SORTE)
000430      *-----------------------------------------------------------
000440           03  LTEN-TIME-CORACAO         PIC X(30).
000450           03  LTEN-MES-SORTE            PIC X(12).
000460      *-----------------------------------------------------------
000470      *    FAIXAS DE PREMIACAO (ATE 10 FAIXAS POR CONCURSO)
000480      *-----------------------------------------------------------
000490           03  LTEN-PREMIACAO-CNT        PIC 9(02).
000500           03  LTEN-PREMIACAO            OCCURS 10 TIMES.
000510         05  LTEN-PREM-FAIXA          PIC 9(02).
000520         05  LTEN-PREM-DESCRICAO      PIC X(30).
000530         05  LTEN-PREM-GANHADORES     PIC 9(07).
000540         05  LTEN-PREM-VALOR          PIC S9(11)V99.
000550         05  FILLER                   PIC X(01).
000560      *-----------------------------------------------------------
000570      *    ROLLOVER E DATA DO PROXIMO CONCURSO
000580      *-----------------------------------------------------------
000590           03  LTEN-ACUMULOU             PIC X(01).
000600           03  LTEN-PROX-CONCURSO        PIC X(10).
000610      *-----------------------------------------------------------
000620      *    VALORES FINANCEIROS DO CONCURSO
000630      *-----------------------------------------------------------
000640           03  LTEN-VLR-ARRECADADO       PIC S9(13)V99.
000650           03  LTEN-VLR-ACUM-0-5         PIC S9(13)V99.
000660           03  LTEN-VLR-ACUM-ESPECIAL    PIC S9(13)V99.
000670           03  LTEN-VLR-ACUM-PROXIMO     PIC S9(13)V99.
000680           03  LTEN-VLR-ESTIM-PROXIMO    PIC S9(13)V99.
000690      *-----------------------------------------------------------
000700      *    MUNICIPIOS GANHADORES (ATE 10 POR CONCURSO)
000710      *-----------------------------------------------------------
000720           03  LTEN-LOCGANH-CNT          PIC 9(02).
000730           03  LTEN-LOCGANH              OCCURS 10 TIMES.
000740         05  LTEN-LG-MUNICIPIO        PIC X(40).
000750         05  LTEN-LG-UF               PIC X(02).
000760         05  LTEN-LG-GANHADORES       PIC 9(05).
000770         05  FILLER                   PIC X(01).
000780           03  FILLER                    PIC X(30).
