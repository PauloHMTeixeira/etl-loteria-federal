000100      ************************************************************
000110      *   COPY LOTSAI01 -- REGISTRO ENRIQUECIDO DE SAIDA POR
000112      *   MODALIDADE.
000120      *   LAYOUT FIJO GRAVADO PELO LOTCAR01 NO ARQUIVO LOTGnSAI.
000125      *   TODOS OS CAMPOS DE ENTRADA SAO MANTIDOS (BRANCO QUANDO
000130      *   DESCARTADO PELA MODALIDADE -- VER TABELA LOTTAB01) MAIS
000140      *   OS CAMPOS DERIVADOS CALCULADOS PELO LOTCAL01.
000160      ************************************************************
000170      *   MANUT: 08/11/1994 EDRD -- LAYOUT ORIGINAL, CAMPOS DE
000172      *                             ENTRADA.
000180      *   MANUT: 22/11/1994 PEDR -- ACRESCENTADOS CAMPOS DERIVADOS
000190      *                             (CHAMADO 231190)
000200      *   MANUT: 06/12/1994 EDRD -- ACRESCENTADOS BYTES
000205      *                             INDICADORES S/N PARA VALORES
000210      *                             NULOS (CHAMADO 231244)
000230      *   MANUT: 06/02/2016 JMRZ -- ACRESCENTADO INDICADOR DE
000235      *                             FAIXA DAS DEZENAS (CHAMADO
000240      *                             231390)
000242      *   MANUT: 09/05/2016 JMRZ -- ACRESCENTADOS INDICADORES DE
000244      *                             CONCURSO E DE PARIDADE NULOS
000246      *                             (REGRAS R3/R12), CHAMADO
000248      *                             231400
000250      ************************************************************
000260       01  LSAI-REGISTRO.
000270      *-----------------------------------------------------------
000280      *    CAMPOS DE ENTRADA MANTIDOS (BRANCO/ZERO QUANDO
000285      *    DESCARTADO PELA MODALIDADE)
000290      *-----------------------------------------------------------
000300           03  LSAI-ENTRADA.
000310         05  LSAI-LOTERIA              PIC X(20).
000320         05  LSAI-CONCURSO             PIC 9(06).
000330         05  LSAI-DATA                 PIC X(10).
000340         05  LSAI-LOCAL                PIC X(60).
000350         05  LSAI-DEZ-ORDEM-TXT        PIC X(60).
000360         05  LSAI-DEZ-TXT              PIC X(60).
000370         05  LSAI-TREVO-TXT            PIC X(20).
000380         05  LSAI-TIME-CORACAO         PIC X(30).
000390         05  LSAI-MES-SORTE            PIC X(12).
000400         05  LSAI-PREMIACAO-TXT        PIC X(600).
000410         05  LSAI-ACUMULOU             PIC X(01).
000420         05  LSAI-PROX-CONCURSO        PIC X(10).
000430         05  LSAI-VLR-ARRECADADO       PIC S9(13)V99.
000440         05  LSAI-VLR-ACUM-0-5         PIC S9(13)V99.
000450         05  LSAI-VLR-ACUM-ESPECIAL    PIC S9(13)V99.
000460         05  LSAI-VLR-ACUM-PROXIMO     PIC S9(13)V99.
000470         05  LSAI-VLR-ESTIM-PROXIMO    PIC S9(13)V99.
000480         05  LSAI-LOCGANH-TXT          PIC X(520).
000490         05  FILLER                    PIC X(10).
000500      *-----------------------------------------------------------
000510      *    PARTES DA DATA DO CONCURSO (R6) -- COM VISAO NUMERICA
000515      *    VIA REDEFINES
000520      *-----------------------------------------------------------
000530           03  LSAI-DATA-PARTES.
000540         05  LSAI-DATA-DIA             PIC 9(02).
000550         05  LSAI-DATA-MES             PIC 9(02).
000560         05  LSAI-DATA-ANO             PIC 9(04).
000570           03  LSAI-DATA-NUM REDEFINES LSAI-DATA-PARTES
000580                                       PIC 9(08).
000590           03  LSAI-SEMANA-ANO-CONCURSO  PIC 9(02).
000600           03  LSAI-DIA-SEMANA-CONCURSO  PIC 9(01).
000610      *-----------------------------------------------------------
000620      *    PARTES DA DATA DO PROXIMO CONCURSO (R6)
000630      *-----------------------------------------------------------
000640           03  LSAI-PROXCONC-PARTES.
000650         05  LSAI-PROXCONC-DIA         PIC 9(02).
000660         05  LSAI-PROXCONC-MES         PIC 9(02).
000670         05  LSAI-PROXCONC-ANO         PIC 9(04).
000680           03  LSAI-PROXCONC-NUM REDEFINES LSAI-PROXCONC-PARTES
000690                                       PIC 9(08).
000700      *-----------------------------------------------------------
000710      *    DEZENAS SORTEADAS POR POSICAO (R7)
000720      *-----------------------------------------------------------
000730           03  LSAI-DEZ-EXP-CNT          PIC 9(02).
000740           03  LSAI-DEZENA               PIC 9(02) OCCURS 20
000745               TIMES.
000750      *-----------------------------------------------------------
000760      *    LOCAL DO SORTEIO -- DESMEMBRADO (R8)
000770      *-----------------------------------------------------------
000780           03  LSAI-NOME-LOCAL           PIC X(40).
000790           03  LSAI-CIDADE               PIC X(30).
000800           03  LSAI-ESTADO               PIC X(02).
000810      *-----------------------------------------------------------
000820      *    FAIXAS DE PREMIACAO EXPANDIDAS E TOTAIS (R9)
000830      *-----------------------------------------------------------
000840           03  LSAI-GANH-FAIXA           PIC 9(07) OCCURS 10
000845               TIMES.
000850           03  LSAI-VLR-FAIXA            PIC S9(11)V99 OCCURS 10
000855               TIMES.
000860           03  LSAI-TOTAL-GANHADORES     PIC 9(08).
000870           03  LSAI-TOTAL-PAGO-PREMIOS   PIC S9(13)V99.
000880           03  LSAI-MEDIA-PREMIO         PIC S9(11)V99.
000890      *-----------------------------------------------------------
000900      *    LOCALIZACAO DO PRIMEIRO GANHADOR (R10)
000910      *-----------------------------------------------------------
000920           03  LSAI-MUNICIPIO-GANHADOR   PIC X(40).
000930           03  LSAI-UF-GANHADOR          PIC X(02).
000940           03  LSAI-TICKET-ONLINE        PIC X(01).
000950      *-----------------------------------------------------------
000960      *    RAZAO ESTIMADO/ACUMULADO (R11)
000970      *-----------------------------------------------------------
000980           03  LSAI-RAZAO-ESTIMADO       PIC S9(07)V9(04).
000990      *-----------------------------------------------------------
001000      *    ESTATISTICAS DE PARIDADE E FAIXA (R12)
001010      *-----------------------------------------------------------
001020           03  LSAI-QTD-PARES            PIC 9(02).
001030           03  LSAI-QTD-IMPARES          PIC 9(02).
001040           03  LSAI-RANGE-DEZENAS        PIC 9(02).
001050      *-----------------------------------------------------------
001060      *    INDICADORES S/N DE VALOR NULO (VER MANUT 03/07/2001,
001065      *    CHAMADO 231244)
001070      *-----------------------------------------------------------
001080           03  LSAI-INDICADORES.
001090         05  LSAI-IND-DATA             PIC X(01).
001100         05  LSAI-IND-PROXCONC         PIC X(01).
001110         05  LSAI-IND-VLR-ARRECADADO   PIC X(01).
001120         05  LSAI-IND-VLR-ACUM05       PIC X(01).
001130         05  LSAI-IND-VLR-ACUMESP      PIC X(01).
001140         05  LSAI-IND-VLR-ACUMPROX     PIC X(01).
001150         05  LSAI-IND-VLR-ESTIMPROX    PIC X(01).
001160         05  LSAI-IND-MEDIA-PREMIO     PIC X(01).
001170         05  LSAI-IND-RAZAO-ESTIMADO   PIC X(01).
001175         05  LSAI-IND-RANGE-DEZENAS    PIC X(01).
001180         05  LSAI-IND-CONCURSO         PIC X(01).
001183         05  LSAI-IND-QTD-PARES        PIC X(01).
001186         05  LSAI-IND-QTD-IMPARES      PIC X(01).
001190         05  FILLER                    PIC X(07).
001200           03  FILLER                    PIC X(20).
