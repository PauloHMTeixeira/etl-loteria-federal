000100      ************************************************************
000110      *   COPY LOTTAB01 -- TABELA DE PARAMETROS POR MODALIDADE
000112      *   DE LOTERIA (REGRAS R2/R4/R5).
000120      *   MESMA TECNICA DE TABELA FIXA FILLER + REDEFINES USADA
000130      *   HISTORICAMENTE NESTA CASA (VER TABLA-DIAS DO CIERRES1).
000140      *   6 POSICOES: 5 MODALIDADES CONHECIDAS MAIS 1 POSICAO
000150      *   "OUTROS" (CATCH-ALL) PARA QUALQUER MODALIDADE NAO
000160      *   PREVISTA -- CHAMADO 231190.
000165      *   OS 28 BYTES FINAIS DE CADA GRUPO, ANTES USADOS PELOS
000166      *   SUFIXOS DE ARQUIVO PARA UM SELECT DYNAMIC, FICARAM
000167      *   BRANCOS QUANDO LOTLIM01/LOTCAR01 PASSARAM A USAR FD
000168      *   FIXO POR MODALIDADE (VER CHAMADO 231402) -- MANTIDOS
000169      *   COMO FILLER PARA NAO REALINHAR O REDEFINES.
000170      ************************************************************
000180       01  LTAB-CONSTANTES.
000190      *---------------------- 1 MEGASENA -------------------------
000200           05  FILLER.
000210             10  FILLER  PIC X(20) VALUE "MEGASENA".
000220             10  FILLER  PIC 9(02) VALUE 01.
000230             10  FILLER  PIC 9(02) VALUE 60.
000240             10  FILLER  PIC X(01) VALUE "S".
000250             10  FILLER  PIC X(01) VALUE "S".
000260             10  FILLER  PIC X(01) VALUE "S".
000270             10  FILLER  PIC X(01) VALUE "N".
000280             10  FILLER  PIC X(28) VALUE SPACES.
000320      *---------------------- 2 LOTOFACIL ------------------------
000330           05  FILLER.
000340             10  FILLER  PIC X(20) VALUE "LOTOFACIL".
000350             10  FILLER  PIC 9(02) VALUE 01.
000360             10  FILLER  PIC 9(02) VALUE 25.
000370             10  FILLER  PIC X(01) VALUE "S".
000380             10  FILLER  PIC X(01) VALUE "S".
000390             10  FILLER  PIC X(01) VALUE "S".
000400             10  FILLER  PIC X(01) VALUE "N".
000410             10  FILLER  PIC X(28) VALUE SPACES.
000450      *---------------------- 3 TIMEMANIA ------------------------
000460           05  FILLER.
000470             10  FILLER  PIC X(20) VALUE "TIMEMANIA".
000480             10  FILLER  PIC 9(02) VALUE 01.
000490             10  FILLER  PIC 9(02) VALUE 80.
000500             10  FILLER  PIC X(01) VALUE "N".
000510             10  FILLER  PIC X(01) VALUE "S".
000520             10  FILLER  PIC X(01) VALUE "S".
000530             10  FILLER  PIC X(01) VALUE "N".
000540             10  FILLER  PIC X(28) VALUE SPACES.
000580      *---------------------- 4 DIADESORTE -----------------------
000590           05  FILLER.
000600             10  FILLER  PIC X(20) VALUE "DIADESORTE".
000610             10  FILLER  PIC 9(02) VALUE 01.
000620             10  FILLER  PIC 9(02) VALUE 31.
000630             10  FILLER  PIC X(01) VALUE "S".
000640             10  FILLER  PIC X(01) VALUE "N".
000650             10  FILLER  PIC X(01) VALUE "S".
000660             10  FILLER  PIC X(01) VALUE "N".
000670             10  FILLER  PIC X(28) VALUE SPACES.
000710      *---------------------- 5 MAISMILIONARIA -------------------
000720           05  FILLER.
000730             10  FILLER  PIC X(20) VALUE "MAISMILIONARIA".
000740             10  FILLER  PIC 9(02) VALUE 01.
000750             10  FILLER  PIC 9(02) VALUE 50.
000760             10  FILLER  PIC X(01) VALUE "S".
000770             10  FILLER  PIC X(01) VALUE "S".
000780             10  FILLER  PIC X(01) VALUE "N".
000790             10  FILLER  PIC X(01) VALUE "N".
000800             10  FILLER  PIC X(28) VALUE SPACES.
000840      *---------------------- 6 OUTROS (CATCH-ALL) ---------------
000850           05  FILLER.
000860             10  FILLER  PIC X(20) VALUE "OUTROS".
000870             10  FILLER  PIC 9(02) VALUE 00.
000880             10  FILLER  PIC 9(02) VALUE 00.
000890             10  FILLER  PIC X(01) VALUE "N".
000900             10  FILLER  PIC X(01) VALUE "N".
000910             10  FILLER  PIC X(01) VALUE "N".
000920             10  FILLER  PIC X(01) VALUE "S".
000930             10  FILLER  PIC X(28) VALUE SPACES.
000970      *-----------------------------------------------------------
000980       01  LTAB-TABELA REDEFINES LTAB-CONSTANTES.
000990           05  LTAB-ENTRADA OCCURS 6 TIMES INDEXED BY LTAB-IX.
001000             10  LTAB-NOME                PIC X(20).
001010             10  LTAB-RANGE-MIN           PIC 9(02).
001020             10  LTAB-RANGE-MAX           PIC 9(02).
001030             10  LTAB-DROP-TIME-CORACAO   PIC X(01).
001040             10  LTAB-DROP-MES-SORTE      PIC X(01).
001050             10  LTAB-DROP-TREVOS         PIC X(01).
001060             10  LTAB-SEMPRE-VALIDO       PIC X(01).
001070             10  FILLER                   PIC X(28).
