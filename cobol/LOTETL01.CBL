000100      ************************************************************
000110      * FECHA       : 12/09/1994
000120      * PROGRAMADOR : ELDER PORRAS (EDRD)
000130      * APLICACION  : LOTERIAS - CARGA DE RESULTADOS DE CONCURSOS
000140      * PROGRAMA    : LOTETL01
000150      * TIPO        : BATCH (PROGRAMA PRINCIPAL - ORQUESTRADOR)
000160      * DESCRIPCION : CONDUZ O PIPELINE COMPLETO DE CARGA DOS
000165      *             : RESULTADOS
000170      *             : DE CONCURSOS DE LOTERIA: CHAMA O LOTPAR01
000180      *             : (REPARTO DO MESTRE POR MODALIDADE) E, PARA
000185      *             : CADA
000190      *             : UMA DAS 6 MODALIDADES DA TABELA LOTTAB01,
000195      *             : CHAMA
000200      *             : O LOTLIM01 (LIMPEZA/CALCULO/CARGA DA
000205      *             : MODALIDADE),
000210      *             : EMITINDO MENSAGENS DE PROGRESSO NO CONSOLE.
000220      * ARCHIVOS    : NENHUM (OS ARQUIVOS SAO ABERTOS PELOS
000225      *             : PROGRAMAS
000230      *             : CHAMADOS - LOTPAR01, LOTLIM01, LOTCAR01)
000240      * ACCION (ES) : A=ACTUALIZA
000250      * INSTALADO   : 12/09/1994
000260      * BPM/RATIONAL: 231191
000270      * NOMBRE      : ORQUESTRADOR GERAL DA CARGA DE CONCURSOS
000280      ************************************************************
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.     LOTETL01.
000310       AUTHOR.         ELDER PORRAS.
000320       INSTALLATION.   GERENCIA DE LOTERIAS - CENTRO DE COMPUTO.
000330       DATE-WRITTEN.   12/09/1994.
000340       DATE-COMPILED.
000350       SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000360      ************************************************************
000370      *                     REGISTRO DE MODIFICACIONES
000380      ************************************************************
000390      *   12/09/1994  EDRD  PROGRAMA ORIGINAL - CONTROLE
000391      *                     SEQUENCIAL SIMPLES: CHAMA O LOTPAR01
000392      *                     E EMITE MENSAGEM DE INICIO/FIM DO JOB,
000393      *                     SEM PASSAR PELAS MODALIDADES UMA A
000394      *                     UMA, CHAMADO 231191.
000395      *   14/03/1996  PEDR  ACRESCENTADA LISTAGEM DAS MODALIDADES
000396      *                     DA TABELA LOTTAB01 NO CONSOLE ANTES DO
000397      *                     PROCESSAMENTO, CHAMADO 231191.
000398      *   09/09/1998  EDRD  REVISION FIN DE SIGLO - CONTADOR DE
000399      *                     JOGOS PASSADO A COMP, SEM IMPACTO Y2K
000400      *                     NESTE PROGRAMA.
000401      *   19/01/1999  PEDR  MENSAGEM "JOGOS IDENTIFICADOS" PASSA A
000402      *                     EXIBIR A QUANTIDADE LIDA DA TABELA EM
000403      *                     VEZ DE UM LITERAL FIXO, CHAMADO
000404      *                     231205.
000405      *   03/07/2001  JMRZ  RETURN-CODE ZERADO EXPLICITAMENTE NO
000406      *                     ENCERRAMENTO NORMAL DO JOB.
000407      *   11/11/2009  PEDR  MENSAGEM DE ENCERRAMENTO PADRONIZADA
000408      *                     COM O RESTANTE DO PIPELINE (LIMPEZA/
000409      *                     CALCULO/CARGA), CHAMADO 231301.
000410      *   18/04/2016  JMRZ  REESCRITO COMO ORQUESTRADOR DO
000411      *                     PIPELINE COMPLETO -- SUBSTITUI A
000412      *                     EXECUCAO ISOLADA DE LOTPAR01/LOTLIM01
000413      *                     POR UM UNICO JOB ORQUESTRADO, PASSANDO
000414      *                     A CHAMAR O LOTLIM01 UMA VEZ POR
000415      *                     MODALIDADE, CHAMADO 231392.
000420      *   02/05/2016  JMRZ  ACRESCENTADAS MENSAGENS DE PROGRESSO
000425      *                     POR
000430      *                     MODALIDADE (INICIO/FIM), CHAMADO
000435      *                     231393.
000440      ************************************************************
000450       ENVIRONMENT DIVISION.
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM
000490           CLASS CLASSE-NUMERICA IS "0" THRU "9".
000500
000510       DATA DIVISION.
000520       WORKING-STORAGE SECTION.
000530      ************************************************************
000540      *           TABELA DE PARAMETROS DAS MODALIDADES (LOTTAB01)
000550      ************************************************************
000560           COPY LOTTAB01.
000570
000580       01  WKS-CONTADORES.
000590           05  WKS-QTD-JOGOS             PIC 9(02) COMP.
000600           05  WKS-IX-JOGO               PIC 9(02) COMP.
000610           05  FILLER                    PIC X(04).
000620       01  WKS-CONTADORES-ALT REDEFINES WKS-CONTADORES
000630                                         PIC X(08).
000640
000650       01  WKS-MSG-PROCESSANDO.
000660           05  FILLER                    PIC X(20) VALUE
000670               "PROCESSANDO CONCURSO".
000680           05  FILLER                    PIC X(02) VALUE ": ".
000690           05  WKS-MSG-JOGO              PIC X(20).
000700       01  WKS-MSG-PROCESSANDO-ALT REDEFINES WKS-MSG-PROCESSANDO
000710                                         PIC X(42).
000720
000730       01  WKS-MSG-CONCLUIDO.
000740           05  WKS-MSG-JOGO-2            PIC X(20).
000750           05  FILLER                    PIC X(01) VALUE SPACE.
000760           05  FILLER                    PIC X(10) VALUE
000765               "CONCLUIDO"
000770           05  FILLER                    PIC X(11) VALUE SPACES.
000780       01  WKS-MSG-CONCLUIDO-DUMP REDEFINES WKS-MSG-CONCLUIDO
000790                                         PIC X(42).
000800
000810       PROCEDURE DIVISION.
000820      ************************************************************
000830      *   000-MAIN - LANCA O REPARTO E, PARA CADA MODALIDADE DA
000835      *   TABELA,
000840      *   ACIONA A LIMPEZA/CALCULO/CARGA (LOTLIM01)
000850      ************************************************************
000860       000-MAIN SECTION.
000870           DISPLAY "INICIANDO ETL DAS LOTERIAS" UPON CONSOLE
000880
000890           CALL 'LOTPAR01'
000900
000910           MOVE 6 TO WKS-QTD-JOGOS
000920           DISPLAY "JOGOS IDENTIFICADOS: " WKS-QTD-JOGOS
000925                   UPON CONSOLE
000930           PERFORM 100-LISTAR-JOGO THRU 100-LISTAR-JOGO-E
000940                   VARYING WKS-IX-JOGO FROM 1 BY 1
000950                   UNTIL WKS-IX-JOGO > WKS-QTD-JOGOS
000960
000970           PERFORM 200-PROCESSAR-JOGO THRU 200-PROCESSAR-JOGO-E
000980                   VARYING WKS-IX-JOGO FROM 1 BY 1
000990                   UNTIL WKS-IX-JOGO > WKS-QTD-JOGOS
001000
001010           DISPLAY "ETL CONCLUIDO COM SUCESSO" UPON CONSOLE
001020           MOVE 0 TO RETURN-CODE
001030           STOP RUN.
001040       000-MAIN-E. EXIT.
001050
001060      ************************************************************
001070      *   100-LISTAR-JOGO - EXIBE O NOME DE CADA MODALIDADE DA
001075      *   TABELA
001080      ************************************************************
001090       100-LISTAR-JOGO SECTION.
001100           DISPLAY "  - " LTAB-NOME (WKS-IX-JOGO) UPON CONSOLE.
001110       100-LISTAR-JOGO-E. EXIT.
001120
001130      ************************************************************
001140      *   200-PROCESSAR-JOGO - CHAMA O LOTLIM01 PARA UMA
001145      *   MODALIDADE;
001150      *   EMITE AS MENSAGENS DE INICIO/FIM DA MODALIDADE
001160      ************************************************************
001170       200-PROCESSAR-JOGO SECTION.
001180           MOVE LTAB-NOME (WKS-IX-JOGO) TO WKS-MSG-JOGO
001190           DISPLAY WKS-MSG-PROCESSANDO-ALT UPON CONSOLE
001200
001210           CALL 'LOTLIM01' USING WKS-IX-JOGO
001220
001230           MOVE LTAB-NOME (WKS-IX-JOGO) TO WKS-MSG-JOGO-2
001240           DISPLAY WKS-MSG-CONCLUIDO UPON CONSOLE.
001250       200-PROCESSAR-JOGO-E. EXIT.
