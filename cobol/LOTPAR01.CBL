000100      ************************************************************
000110      * FECHA       : 08/11/1994
000120      * PROGRAMADOR : ELDER PORRAS (EDRD)
000130      * APLICACION  : LOTERIAS - CARGA DE RESULTADOS DE CONCURSOS
000140      * PROGRAMA    : LOTPAR01
000150      * TIPO        : BATCH
000160      * DESCRIPCION : LE O MESTRE DE CONCURSOS DE LOTERIA (TODAS
000170      *             : AS MODALIDADES INTERCALADAS) E REPARTE CADA
000175      *             : REGISTRO NO ARQUIVO INTERMEDIARIO DA SUA
000180      *             : MODALIDADE, PARA POSTERIOR LIMPEZA E CALCULO
000190      *             : (LOTLIM01).
000200      * ARCHIVOS    : LOTMSTR=A, LOTG1ENT..LOTG6ENT=A
000210      * ACCION (ES) : A=ACTUALIZA
000220      * INSTALADO   : 08/11/1994
000230      * BPM/RATIONAL: 231190
000240      * NOMBRE      : PARTICIONADOR DE CONCURSOS POR MODALIDADE
000250      ************************************************************
000260       IDENTIFICATION DIVISION.
000270       PROGRAM-ID.     LOTPAR01.
000280       AUTHOR.         ELDER PORRAS.
000290       INSTALLATION.   GERENCIA DE LOTERIAS - CENTRO DE COMPUTO.
000300       DATE-WRITTEN.   08/11/1994.
000310       DATE-COMPILED.
000320       SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000330      ************************************************************
000340      *                     REGISTRO DE MODIFICACIONES
000350      ************************************************************
000360      *   08/11/1994  EDRD  PROGRAMA ORIGINAL. LOTES 1 A 5
000365      *                     (MEGASENA, LOTOFACIL, TIMEMANIA,
000368      *                     DIADESORTE E OUTROS).
000380      *   22/11/1994  EDRD  AJUSTE NA NORMALIZACAO DO NOME DA
000385      *                     MODALIDADE (REMOCAO DE GUION E
000388      *                     SUBRAYADO).
000400      *   14/03/1996  PEDR  ACRESCENTADA MODALIDADE
000405      *                     MAISMILIONARIA (LOTE 5), CHAMADO
000408      *                     231190.
000420      *   09/09/1998  EDRD  REVISION FIN DE SIGLO - CAMPOS DE
000425      *                     FECHA VERIFICADOS COMO ALFANUMERICOS
000428      *                     (X), SEM IMPACTO DE VIRADA DE SECULO
000429      *                     NESTE PROGRAMA.
000450      *   19/01/1999  PEDR  CORRIGIDO FS-LOTMSTR PARA ACEITAR 00
000455      *                     E 10 APENAS (ANTES ACEITAVA QUALQUER
000458      *                     FS), CHAMADO 231205.
000480      *   03/07/2001  JMRZ  ACRESCENTADO CONTADOR DE REGISTROS
000485      *                     EM BRANCO DESCARTADOS PARA A
000488      *                     ESTATISTICA DE FIM.
000500      *   17/05/2005  EDRD  ROTINA DE APERTURA REESCRITA - UM
000505      *                     UNICO PARAGRAFO POR ARQUIVO, IGUAL AO
000508      *                     PADRAO MIGRACFS, CHAMADO 231260.
000530      *   11/11/2009  PEDR  MODALIDADE DESCONHECIDA PASSA A
000535      *                     GRAVAR NO LOTE 6 (OUTROS) EM VEZ DE
000538      *                     ABORTAR, CHAMADO 231301. SOMENTE
000539      *                     LOTERIA EM BRANCO E FATAL.
000560      *   06/02/2016  JMRZ  ACRESCENTADA MODALIDADE DIADESORTE
000565      *                     NA TABELA LOTTAB01 (LOTE 4), CHAMADO
000568      *                     231390.
000580      *   18/04/2016  JMRZ  PROGRAMA PASSA A SER CHAMADO PELO
000585      *                     NOVO ORQUESTRADOR LOTETL01 EM VEZ DE
000588      *                     RODAR ISOLADO - FIM NORMAL AGORA
000589      *                     RETORNA (GOBACK) AO INVES DE ENCERRAR
000590      *                     O JOB, CHAMADO 231392.
000620      ************************************************************
000630       ENVIRONMENT DIVISION.
000640       CONFIGURATION SECTION.
000650       SPECIAL-NAMES.
000660           C01 IS TOP-OF-FORM
000670           CLASS CLASSE-MINUSCULA IS "a" THRU "z"
000680           CLASS CLASSE-MAIUSCULA IS "A" THRU "Z".
000690       INPUT-OUTPUT SECTION.
000700       FILE-CONTROL.
000710           SELECT LOTMSTR  ASSIGN   TO LOTMSTR
000720                  ORGANIZATION IS SEQUENTIAL
000730                  ACCESS       IS SEQUENTIAL
000740                  FILE STATUS  IS FS-LOTMSTR
000750                                  FSE-LOTMSTR.
000760
000770           SELECT LOTG1ENT ASSIGN   TO LOTG1ENT
000780                  ORGANIZATION IS SEQUENTIAL
000790                  ACCESS       IS SEQUENTIAL
000800                  FILE STATUS  IS FS-LOTG1ENT
000810                                  FSE-LOTG1ENT.
000820
000830           SELECT LOTG2ENT ASSIGN   TO LOTG2ENT
000840                  ORGANIZATION IS SEQUENTIAL
000850                  ACCESS       IS SEQUENTIAL
000860                  FILE STATUS  IS FS-LOTG2ENT
000870                                  FSE-LOTG2ENT.
000880
000890           SELECT LOTG3ENT ASSIGN   TO LOTG3ENT
000900                  ORGANIZATION IS SEQUENTIAL
000910                  ACCESS       IS SEQUENTIAL
000920                  FILE STATUS  IS FS-LOTG3ENT
000930                                  FSE-LOTG3ENT.
000940
000950           SELECT LOTG4ENT ASSIGN   TO LOTG4ENT
000960                  ORGANIZATION IS SEQUENTIAL
000970                  ACCESS       IS SEQUENTIAL
000980                  FILE STATUS  IS FS-LOTG4ENT
000990                                  FSE-LOTG4ENT.
001000
001010           SELECT LOTG5ENT ASSIGN   TO LOTG5ENT
001020                  ORGANIZATION IS SEQUENTIAL
001030                  ACCESS       IS SEQUENTIAL
001040                  FILE STATUS  IS FS-LOTG5ENT
001050                                  FSE-LOTG5ENT.
001060
001070           SELECT LOTG6ENT ASSIGN   TO LOTG6ENT
001080                  ORGANIZATION IS SEQUENTIAL
001090                  ACCESS       IS SEQUENTIAL
001100                  FILE STATUS  IS FS-LOTG6ENT
001110                                  FSE-LOTG6ENT.
001120
001130       DATA DIVISION.
001140       FILE SECTION.
001150      ************************************************************
001160      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS
001170      ************************************************************
001180      *   MAESTRO BRUTO DE CONCURSOS (TODAS AS MODALIDADES).
001190       FD  LOTMSTR
001200           RECORDING MODE IS F.
001210           COPY LOTENT01.
001220       01  LM-REGISTRO-ALT REDEFINES LTEN-REGISTRO PIC X(1365).
001230      *   INTERMEDIARIOS POR MODALIDADE - LOTE 1 A LOTE 6 (OUTROS)
001240       FD  LOTG1ENT
001250           RECORDING MODE IS F.
001260       01  LG1-REGISTRO              PIC X(1365).
001270       FD  LOTG2ENT
001280           RECORDING MODE IS F.
001290       01  LG2-REGISTRO              PIC X(1365).
001300       FD  LOTG3ENT
001310           RECORDING MODE IS F.
001320       01  LG3-REGISTRO              PIC X(1365).
001330       FD  LOTG4ENT
001340           RECORDING MODE IS F.
001350       01  LG4-REGISTRO              PIC X(1365).
001360       FD  LOTG5ENT
001370           RECORDING MODE IS F.
001380       01  LG5-REGISTRO              PIC X(1365).
001390       FD  LOTG6ENT
001400           RECORDING MODE IS F.
001410       01  LG6-REGISTRO              PIC X(1365).
001420
001430       WORKING-STORAGE SECTION.
001440      ************************************************************
001450      *           TABELA DE PARAMETROS DAS MODALIDADES (LOTTAB01)
001460      ************************************************************
001470           COPY LOTTAB01.
001480
001490      ************************************************************
001500      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
001510      ************************************************************
001520       01  WKS-FS-STATUS.
001530           02  FS-LOTMSTR                PIC 9(02) VALUE ZEROES.
001540           02  FSE-LOTMSTR.
001550               04 FSE-RETURN-01          PIC S9(4) COMP-5 VALUE 0.
001560               04 FSE-FUNCTION-01        PIC S9(4) COMP-5 VALUE 0.
001570               04 FSE-FEEDBACK-01        PIC S9(4) COMP-5 VALUE 0.
001580           02  FS-LOTG1ENT               PIC 9(02) VALUE ZEROES.
001590           02  FSE-LOTG1ENT.
001600               04 FSE-RETURN-02          PIC S9(4) COMP-5 VALUE 0.
001610               04 FSE-FUNCTION-02        PIC S9(4) COMP-5 VALUE 0.
001620               04 FSE-FEEDBACK-02        PIC S9(4) COMP-5 VALUE 0.
001630           02  FS-LOTG2ENT               PIC 9(02) VALUE ZEROES.
001640           02  FSE-LOTG2ENT.
001650               04 FSE-RETURN-03          PIC S9(4) COMP-5 VALUE 0.
001660               04 FSE-FUNCTION-03        PIC S9(4) COMP-5 VALUE 0.
001670               04 FSE-FEEDBACK-03        PIC S9(4) COMP-5 VALUE 0.
001680           02  FS-LOTG3ENT               PIC 9(02) VALUE ZEROES.
001690           02  FSE-LOTG3ENT.
001700               04 FSE-RETURN-04          PIC S9(4) COMP-5 VALUE 0.
001710               04 FSE-FUNCTION-04        PIC S9(4) COMP-5 VALUE 0.
001720               04 FSE-FEEDBACK-04        PIC S9(4) COMP-5 VALUE 0.
001730           02  FS-LOTG4ENT               PIC 9(02) VALUE ZEROES.
001740           02  FSE-LOTG4ENT.
001750               04 FSE-RETURN-05          PIC S9(4) COMP-5 VALUE 0.
001760               04 FSE-FUNCTION-05        PIC S9(4) COMP-5 VALUE 0.
001770               04 FSE-FEEDBACK-05        PIC S9(4) COMP-5 VALUE 0.
001780           02  FS-LOTG5ENT               PIC 9(02) VALUE ZEROES.
001790           02  FSE-LOTG5ENT.
001800               04 FSE-RETURN-06          PIC S9(4) COMP-5 VALUE 0.
001810               04 FSE-FUNCTION-06        PIC S9(4) COMP-5 VALUE 0.
001820               04 FSE-FEEDBACK-06        PIC S9(4) COMP-5 VALUE 0.
001830           02  FS-LOTG6ENT               PIC 9(02) VALUE ZEROES.
001840           02  FSE-LOTG6ENT.
001850               04 FSE-RETURN-07          PIC S9(4) COMP-5 VALUE 0.
001860               04 FSE-FUNCTION-07        PIC S9(4) COMP-5 VALUE 0.
001870               04 FSE-FEEDBACK-07        PIC S9(4) COMP-5 VALUE 0.
001880           02  FILLER                    PIC X(04).
001890
001900       01  PROGRAMA                      PIC X(08)
001905                                          VALUE "LOTPAR01".
001910       01  ARCHIVO                       PIC X(08) VALUE SPACES.
001920       01  ACCION                        PIC X(10) VALUE SPACES.
001930       01  LLAVE                         PIC X(32) VALUE SPACES.
001940
001950       01  WKS-SWITCHES.
001960           05  WKS-SW-FIM-MESTRE         PIC X(01) VALUE "N".
001970               88 FIM-LOTMSTR                      VALUE "S".
001980           05  WKS-SW-JOGO-ACHADO        PIC X(01) VALUE "N".
001990               88 JOGO-ACHADO                      VALUE "S".
002000           05  FILLER                    PIC X(08).
002010
002020       01  WKS-CONTADORES.
002030           05  WKS-CONT-LIDOS            PIC 9(08) COMP.
002040           05  WKS-CONT-BRANCOS          PIC 9(08) COMP.
002050           05  WKS-CONT-GRAVADOS         PIC 9(08) COMP.
002060           05  WKS-IX-JOGO               PIC 9(02) COMP.
002070           05  FILLER                    PIC X(04).
002080
002090      ************************************************************
002100      *   AREAS DE TRABALHO PARA A NORMALIZACAO DO NOME (REGRA R1)
002110      ************************************************************
002120       01  WKS-NOME-NORMALIZADO          PIC X(20) VALUE SPACES.
002130       01  WKS-NOME-NORM-TBL REDEFINES WKS-NOME-NORMALIZADO.
002140           05  WKS-NORM-CHAR             PIC X(01) OCCURS 20
002145               TIMES.
002150
002160       01  WKS-NOME-MAIUSCULO            PIC X(20) VALUE SPACES.
002170       01  WKS-NOME-MAIU-TBL REDEFINES WKS-NOME-MAIUSCULO.
002180           05  WKS-MAIU-CHAR             PIC X(01) OCCURS 20
002185               TIMES.
002190
002200       01  WKS-NOME-ORIGINAL-TBL.
002210           05  WKS-ORIG-CHAR             PIC X(01) OCCURS 20
002215               TIMES.
002220
002230       01  WKS-IX-ORIGEM                 PIC 9(02) COMP.
002240       01  WKS-IX-DESTINO                PIC 9(02) COMP.
002250
002260       PROCEDURE DIVISION.
002270      ************************************************************
002280      *   000-MAIN - CONDUCE A LEITURA DO MESTRE E O REPARTO POR
002285      *   LOTE DE MODALIDADE
002290      ************************************************************
002300       000-MAIN SECTION.
002310           PERFORM 100-ABRIR-ARQUIVOS
002320           PERFORM 200-LER-MESTRE
002330           PERFORM 300-PROCESSAR-REGISTRO
002335                   THRU 300-PROCESSAR-REGISTRO-E
002340                   UNTIL FIM-LOTMSTR
002350           PERFORM 800-FECHAR-ARQUIVOS
002360           DISPLAY "LOTPAR01 - REGISTROS LIDOS.....: "
002365                   WKS-CONT-LIDOS
002370               UPON CONSOLE
002380           DISPLAY "LOTPAR01 - REGISTROS EM BRANCO.: "
002385                   WKS-CONT-BRANCOS
002390               UPON CONSOLE
002400           DISPLAY "LOTPAR01 - REGISTROS REPARTIDOS: "
002405                   WKS-CONT-GRAVADOS
002410               UPON CONSOLE
002420           GOBACK.
002430       000-MAIN-E. EXIT.
002440
002450      ************************************************************
002460      *   100-ABRIR-ARQUIVOS - ABRE MESTRE E OS 6 INTERMEDIARIOS
002470      *   ATUALIZADO 17/05/2005 EDRD - UM PARAGRAFO POR ARQUIVO
002480      ************************************************************
002490       100-ABRIR-ARQUIVOS SECTION.
002500           MOVE ZEROS TO WKS-CONT-LIDOS WKS-CONT-BRANCOS
002510                         WKS-CONT-GRAVADOS
002520           OPEN INPUT  LOTMSTR
002530                OUTPUT LOTG1ENT LOTG2ENT LOTG3ENT
002540                       LOTG4ENT LOTG5ENT LOTG6ENT
002550
002560           IF FS-LOTMSTR NOT = "00"
002570              MOVE "OPEN"    TO ACCION
002580              MOVE SPACES    TO LLAVE
002590              MOVE "LOTMSTR" TO ARCHIVO
002600              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002610                  ACCION, LLAVE, FS-LOTMSTR, FSE-LOTMSTR
002620              DISPLAY ">>> FALHA AO ABRIR O MESTRE LOTMSTR <<<"
002630                      UPON CONSOLE
002640              MOVE 91 TO RETURN-CODE
002650              STOP RUN
002660           END-IF
002670
002680           IF FS-LOTG1ENT NOT = "00"
002690              MOVE "OPEN"     TO ACCION
002700              MOVE SPACES     TO LLAVE
002710              MOVE "LOTG1ENT" TO ARCHIVO
002720              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002730                  ACCION, LLAVE, FS-LOTG1ENT, FSE-LOTG1ENT
002740              DISPLAY ">>> FALHA AO ABRIR LOTG1ENT <<<"
002745                  UPON CONSOLE
002750              MOVE 91 TO RETURN-CODE
002760              STOP RUN
002770           END-IF
002780
002790           IF FS-LOTG2ENT NOT = "00"
002800              MOVE "OPEN"     TO ACCION
002810              MOVE SPACES     TO LLAVE
002820              MOVE "LOTG2ENT" TO ARCHIVO
002830              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002840                  ACCION, LLAVE, FS-LOTG2ENT, FSE-LOTG2ENT
002850              DISPLAY ">>> FALHA AO ABRIR LOTG2ENT <<<"
002855                  UPON CONSOLE
002860              MOVE 91 TO RETURN-CODE
002870              STOP RUN
002880           END-IF
002890
002900           IF FS-LOTG3ENT NOT = "00"
002910              MOVE "OPEN"     TO ACCION
002920              MOVE SPACES     TO LLAVE
002930              MOVE "LOTG3ENT" TO ARCHIVO
002940              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002950                  ACCION, LLAVE, FS-LOTG3ENT, FSE-LOTG3ENT
002960              DISPLAY ">>> FALHA AO ABRIR LOTG3ENT <<<"
002965                  UPON CONSOLE
002970              MOVE 91 TO RETURN-CODE
002980              STOP RUN
002990           END-IF
003000
003010           IF FS-LOTG4ENT NOT = "00"
003020              MOVE "OPEN"     TO ACCION
003030              MOVE SPACES     TO LLAVE
003040              MOVE "LOTG4ENT" TO ARCHIVO
003050              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
003060                  ACCION, LLAVE, FS-LOTG4ENT, FSE-LOTG4ENT
003070              DISPLAY ">>> FALHA AO ABRIR LOTG4ENT <<<"
003075                  UPON CONSOLE
003080              MOVE 91 TO RETURN-CODE
003090              STOP RUN
003100           END-IF
003110
003120           IF FS-LOTG5ENT NOT = "00"
003130              MOVE "OPEN"     TO ACCION
003140              MOVE SPACES     TO LLAVE
003150              MOVE "LOTG5ENT" TO ARCHIVO
003160              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
003170                  ACCION, LLAVE, FS-LOTG5ENT, FSE-LOTG5ENT
003180              DISPLAY ">>> FALHA AO ABRIR LOTG5ENT <<<"
003185                  UPON CONSOLE
003190              MOVE 91 TO RETURN-CODE
003200              STOP RUN
003210           END-IF
003220
003230           IF FS-LOTG6ENT NOT = "00"
003240              MOVE "OPEN"     TO ACCION
003250              MOVE SPACES     TO LLAVE
003260              MOVE "LOTG6ENT" TO ARCHIVO
003270              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
003280                  ACCION, LLAVE, FS-LOTG6ENT, FSE-LOTG6ENT
003290              DISPLAY ">>> FALHA AO ABRIR LOTG6ENT <<<"
003295                  UPON CONSOLE
003300              MOVE 91 TO RETURN-CODE
003310              STOP RUN
003320           END-IF.
003330       100-ABRIR-ARQUIVOS-E. EXIT.
003340
003350      ************************************************************
003360      *   200-LER-MESTRE - LE UM REGISTRO DO MAESTRO BRUTO
003370      *   ATUALIZADO 19/01/1999 PEDR - SO ACEITA FS 00/10, CHAMADO
003380      *   231205
003390      ************************************************************
003400       200-LER-MESTRE SECTION.
003410           READ LOTMSTR
003420               AT END SET FIM-LOTMSTR TO TRUE
003430           END-READ
003440
003450           IF NOT FIM-LOTMSTR
003460              IF FS-LOTMSTR NOT = "00" AND NOT = "10"
003470                 MOVE "READ"    TO ACCION
003480                 MOVE SPACES    TO LLAVE
003490                 MOVE "LOTMSTR" TO ARCHIVO
003500                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003510                                        FS-LOTMSTR, FSE-LOTMSTR
003520                 DISPLAY ">>> ERRO DE LEITURA EM LOTMSTR <<<"
003530                         UPON CONSOLE
003540                 PERFORM 800-FECHAR-ARQUIVOS
003550                 MOVE 91 TO RETURN-CODE
003560                 STOP RUN
003570              ELSE
003580                 ADD 1 TO WKS-CONT-LIDOS
003590              END-IF
003600           END-IF.
003610       200-LER-MESTRE-E. EXIT.
003620
003630      ************************************************************
003640      *   300-PROCESSAR-REGISTRO - DESCARTA BRANCOS, NORMALIZA E
003645      *   ROTEIA CADA REGISTRO VALIDO PARA O SEU INTERMEDIARIO
003650      ************************************************************
003660       300-PROCESSAR-REGISTRO SECTION.
003670           IF LM-REGISTRO-ALT = SPACES
003680              ADD 1 TO WKS-CONT-BRANCOS
003690           ELSE
003700              PERFORM 400-NORMALIZAR-NOME
003705                      THRU 400-NORMALIZAR-NOME-E
003710              PERFORM 500-RUTEAR-REGISTRO
003715                      THRU 500-RUTEAR-REGISTRO-E
003720              ADD 1 TO WKS-CONT-GRAVADOS
003730           END-IF
003740           PERFORM 200-LER-MESTRE.
003750       300-PROCESSAR-REGISTRO-E. EXIT.
003760
003770      ************************************************************
003780      *   400-NORMALIZAR-NOME - REGRA R1: MINUSCULA, SEM "-"/"_",
003790      *   SEM BRANCOS NAS PONTAS. LOTERIA EM BRANCO E ERRO FATAL.
003800      ************************************************************
003810       400-NORMALIZAR-NOME SECTION.
003820           IF LTEN-LOTERIA = SPACES
003830              DISPLAY ">>> REGISTRO SEM NOME DE LOTERIA <<<"
003835                      UPON CONSOLE
003838              DISPLAY ">>> PROCESSAMENTO ABENDADO <<<"
003840                      UPON CONSOLE
003850              DISPLAY "    CONCURSO: " LTEN-CONCURSO UPON CONSOLE
003860              PERFORM 800-FECHAR-ARQUIVOS
003870              MOVE 95 TO RETURN-CODE
003880              STOP RUN
003890           END-IF
003900
003910           MOVE LTEN-LOTERIA     TO WKS-NOME-ORIGINAL-TBL
003920           MOVE SPACES           TO WKS-NOME-NORMALIZADO
003930           MOVE 1                TO WKS-IX-DESTINO
003940
003950           PERFORM 410-COPIAR-CARACTER THRU 410-COPIAR-CARACTER-E
003960                   VARYING WKS-IX-ORIGEM FROM 1 BY 1
003970                   UNTIL WKS-IX-ORIGEM > 20
003980
003990           MOVE WKS-NOME-NORMALIZADO TO WKS-NOME-MAIUSCULO
004000           INSPECT WKS-NOME-MAIUSCULO
004010                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
004020                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004030       400-NORMALIZAR-NOME-E. EXIT.
004040
004050      ************************************************************
004060      *   410-COPIAR-CARACTER - COPIA 1 CARACTER SE NAO FOR "-"
004065      *   OU "_", PASSANDO-O PARA MINUSCULA (REGRA R1)
004080      ************************************************************
004090       410-COPIAR-CARACTER SECTION.
004100           IF WKS-ORIG-CHAR (WKS-IX-ORIGEM) NOT = "-"
004110              AND WKS-ORIG-CHAR (WKS-IX-ORIGEM) NOT = "_"
004120              AND WKS-ORIG-CHAR (WKS-IX-ORIGEM) NOT = SPACE
004130              IF WKS-IX-DESTINO NOT > 20
004140                 MOVE WKS-ORIG-CHAR (WKS-IX-ORIGEM) TO
004150                      WKS-NORM-CHAR (WKS-IX-DESTINO)
004160                 IF WKS-ORIG-CHAR (WKS-IX-ORIGEM)
004165                       IS CLASSE-MAIUSCULA
004170                    INSPECT WKS-NORM-CHAR (WKS-IX-DESTINO)
004180                            CONVERTING
004190                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004200                            "abcdefghijklmnopqrstuvwxyz"
004210                 END-IF
004220                 ADD 1 TO WKS-IX-DESTINO
004230              END-IF
004240           END-IF.
004250       410-COPIAR-CARACTER-E. EXIT.
004260
004270      ************************************************************
004280      *   500-RUTEAR-REGISTRO - PROCURA A MODALIDADE NA TABELA
004290      *   LOTTAB01 E GRAVA NO INTERMEDIARIO CORRESPONDENTE. QUANDO
004300      *   MODALIDADE E DESCONHECIDA GRAVA NO LOTE 6 (OUTROS) DESDE
004310      *   11/11/2009, CHAMADO 231301.
004320      ************************************************************
004330       500-RUTEAR-REGISTRO SECTION.
004340           MOVE "N" TO WKS-SW-JOGO-ACHADO
004350           PERFORM 510-COMPARAR-JOGO THRU 510-COMPARAR-JOGO-E
004360                   VARYING LTAB-IX FROM 1 BY 1
004370                   UNTIL LTAB-IX > 5 OR JOGO-ACHADO
004380
004390           IF NOT JOGO-ACHADO
004400              MOVE 6 TO WKS-IX-JOGO
004410           END-IF
004420
004430           EVALUATE WKS-IX-JOGO
004440              WHEN 1
004450                 MOVE LTEN-REGISTRO TO LG1-REGISTRO
004460                 WRITE LG1-REGISTRO
004470                 PERFORM 520-CHECAR-FS-GRAVACAO
004480                         THRU 520-CHECAR-FS-GRAVACAO-E
004490              WHEN 2
004500                 MOVE LTEN-REGISTRO TO LG2-REGISTRO
004510                 WRITE LG2-REGISTRO
004520                 PERFORM 520-CHECAR-FS-GRAVACAO
004530                         THRU 520-CHECAR-FS-GRAVACAO-E
004540              WHEN 3
004550                 MOVE LTEN-REGISTRO TO LG3-REGISTRO
004560                 WRITE LG3-REGISTRO
004570                 PERFORM 520-CHECAR-FS-GRAVACAO
004580                         THRU 520-CHECAR-FS-GRAVACAO-E
004590              WHEN 4
004600                 MOVE LTEN-REGISTRO TO LG4-REGISTRO
004610                 WRITE LG4-REGISTRO
004620                 PERFORM 520-CHECAR-FS-GRAVACAO
004630                         THRU 520-CHECAR-FS-GRAVACAO-E
004640              WHEN 5
004650                 MOVE LTEN-REGISTRO TO LG5-REGISTRO
004660                 WRITE LG5-REGISTRO
004670                 PERFORM 520-CHECAR-FS-GRAVACAO
004680                         THRU 520-CHECAR-FS-GRAVACAO-E
004690              WHEN OTHER
004700                 MOVE LTEN-REGISTRO TO LG6-REGISTRO
004710                 WRITE LG6-REGISTRO
004720                 PERFORM 520-CHECAR-FS-GRAVACAO
004730                         THRU 520-CHECAR-FS-GRAVACAO-E
004740           END-EVALUATE.
004750       500-RUTEAR-REGISTRO-E. EXIT.
004760
004770      ************************************************************
004780      *   510-COMPARAR-JOGO - COMPARA O NOME MAIUSCULO COM A
004785      *   TABELA LOTTAB01 NA POSICAO LTAB-IX
004790      ************************************************************
004800       510-COMPARAR-JOGO SECTION.
004810           IF WKS-NOME-MAIUSCULO = LTAB-NOME (LTAB-IX)
004820              MOVE "S"    TO WKS-SW-JOGO-ACHADO
004830              MOVE LTAB-IX TO WKS-IX-JOGO
004840           END-IF.
004850       510-COMPARAR-JOGO-E. EXIT.
004860
004870      ************************************************************
004880      *   520-CHECAR-FS-GRAVACAO - VALIDA O RESULTADO DO WRITE
004890      ************************************************************
004900       520-CHECAR-FS-GRAVACAO SECTION.
004910           EVALUATE WKS-IX-JOGO
004920              WHEN 1
004930                 IF FS-LOTG1ENT NOT = "00"
004940                    MOVE "LOTG1ENT" TO ARCHIVO
004950                    MOVE "WRITE"    TO ACCION
004960                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004970                        ACCION, LLAVE, FS-LOTG1ENT, FSE-LOTG1ENT
004980                    PERFORM 800-FECHAR-ARQUIVOS
004990                    MOVE 91 TO RETURN-CODE
005000                    STOP RUN
005010                 END-IF
005020              WHEN 2
005030                 IF FS-LOTG2ENT NOT = "00"
005040                    MOVE "LOTG2ENT" TO ARCHIVO
005050                    MOVE "WRITE"    TO ACCION
005060                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005070                        ACCION, LLAVE, FS-LOTG2ENT, FSE-LOTG2ENT
005080                    PERFORM 800-FECHAR-ARQUIVOS
005090                    MOVE 91 TO RETURN-CODE
005100                    STOP RUN
005110                 END-IF
005120              WHEN 3
005130                 IF FS-LOTG3ENT NOT = "00"
005140                    MOVE "LOTG3ENT" TO ARCHIVO
005150                    MOVE "WRITE"    TO ACCION
005160                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005170                        ACCION, LLAVE, FS-LOTG3ENT, FSE-LOTG3ENT
005180                    PERFORM 800-FECHAR-ARQUIVOS
005190                    MOVE 91 TO RETURN-CODE
005200                    STOP RUN
005210                 END-IF
005220              WHEN 4
005230                 IF FS-LOTG4ENT NOT = "00"
005240                    MOVE "LOTG4ENT" TO ARCHIVO
005250                    MOVE "WRITE"    TO ACCION
005260                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005270                        ACCION, LLAVE, FS-LOTG4ENT, FSE-LOTG4ENT
005280                    PERFORM 800-FECHAR-ARQUIVOS
005290                    MOVE 91 TO RETURN-CODE
005300                    STOP RUN
005310                 END-IF
005320              WHEN 5
005330                 IF FS-LOTG5ENT NOT = "00"
005340                    MOVE "LOTG5ENT" TO ARCHIVO
005350                    MOVE "WRITE"    TO ACCION
005360                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005370                        ACCION, LLAVE, FS-LOTG5ENT, FSE-LOTG5ENT
005380                    PERFORM 800-FECHAR-ARQUIVOS
005390                    MOVE 91 TO RETURN-CODE
005400                    STOP RUN
005410                 END-IF
005420              WHEN OTHER
005430                 IF FS-LOTG6ENT NOT = "00"
005440                    MOVE "LOTG6ENT" TO ARCHIVO
005450                    MOVE "WRITE"    TO ACCION
005460                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005470                        ACCION, LLAVE, FS-LOTG6ENT, FSE-LOTG6ENT
005480                    PERFORM 800-FECHAR-ARQUIVOS
005490                    MOVE 91 TO RETURN-CODE
005500                    STOP RUN
005510                 END-IF
005520           END-EVALUATE.
005530       520-CHECAR-FS-GRAVACAO-E. EXIT.
005540
005550      ************************************************************
005560      *   800-FECHAR-ARQUIVOS - FECHA MESTRE E OS 6 INTERMEDIARIOS
005570      ************************************************************
005580       800-FECHAR-ARQUIVOS SECTION.
005590           CLOSE LOTMSTR LOTG1ENT LOTG2ENT LOTG3ENT
005600                 LOTG4ENT LOTG5ENT LOTG6ENT.
005610       800-FECHAR-ARQUIVOS-E. EXIT.
