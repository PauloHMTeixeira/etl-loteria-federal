000100      ************************************************************
000110      * FECHA       : 02/12/1994
000120      * PROGRAMADOR : ELDER PORRAS (EDRD)
000130      * APLICACION  : LOTERIAS - CARGA DE RESULTADOS DE CONCURSOS
000140      * PROGRAMA    : LOTCAR01
000150      * TIPO        : BATCH (SUBPROGRAMA DE GRAVACAO, CHAMADO POR
000160      *             : LOTLIM01 UMA VEZ POR REGISTRO SOBREVIVENTE)
000170      * DESCRIPCION : SERIALIZA OS CAMPOS DE LISTA (DEZENAS,
000175      *             : TREVOS,
000180      *             : PREMIACOES, LOCAIS GANHADORES) EM TEXTO FIXO
000190      *             : GRAVA O REGISTRO ENRIQUECIDO NO ARQUIVO DE
000195      *             : SAIDA
000200      *             : DA MODALIDADE. ABRE O ARQUIVO NA PRIMEIRA
000210      *             : CHAMADA DE CADA MODALIDADE (OPEN OUTPUT =
000215      *             : TOTAL
000220      *             : REPLACE) E FECHA QUANDO ACIONADO PELO SINAL
000230      * ARCHIVOS    : LOTG1SAI..LOTG6SAI=A (SAIDA, SEQUENCIAL, UM
000235      *             : FD FIXO POR MODALIDADE)
000240      * ACCION (ES) : A=ACTUALIZA
000250      * INSTALADO   : 02/12/1994
000260      * BPM/RATIONAL: 231190
000270      * NOMBRE      : GRAVACAO DO REGISTRO ENRIQUECIDO POR
000275      *               MODALIDADE
000280      ************************************************************
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.     LOTCAR01.
000310       AUTHOR.         ELDER PORRAS.
000320       INSTALLATION.   GERENCIA DE LOTERIAS - CENTRO DE COMPUTO.
000330       DATE-WRITTEN.   02/12/1994.
000340       DATE-COMPILED.
000350       SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000360      ************************************************************
000370      *                     REGISTRO DE MODIFICACIONES
000380      ************************************************************
000390      *   02/12/1994  EDRD  PROGRAMA ORIGINAL - GRAVACAO SIMPLES
000395      *                     DO
000400      *                     REGISTRO ENRIQUECIDO, SEM
000402      *                     SERIALIZACAO.
000410      *   09/12/1994  EDRD  ACRESCENTADA ABERTURA CONDICIONAL
000415      *                     (SOMENTE NA
000420      *                     PRIMEIRA CHAMADA DE CADA MODALIDADE) E
000430      *                     FECHAMENTO POR SINAL "F".
000440      *   09/09/1998  PEDR  REVISION FIN DE SIGLO - CHAVE DE
000445      *                     MODALIDADE
000450      *                     E TAMANHOS DE CAMPO REVISADOS, SEM
000455      *                     IMPACTO
000460      *                     Y2K NESTE PROGRAMA.
000470      *   18/04/2016  JMRZ  ACRESCENTADA SERIALIZACAO DAS LISTAS
000480      *                     (DEZENAS, DEZENAS DE ORDEM, TREVOS,
000490      *                     PREMIACOES, LOCAIS GANHADORES) EM
000495      *                     TEXTO
000500      *                     FIXO NO REGISTRO DE SAIDA, CHAMADO
000505      *                     231390.
000510      *   02/05/2016  JMRZ  CORRIGIDO CALCULO DE POSICAO DO SLOT
000515      *                     DE
000520      *                     PREMIACAO (ERRO DE OFF-BY-ONE),
000525      *                     CHAMADO
000530      *                     231395.
000535      *   12/05/2016  JMRZ  SELECT DYNAMIC DE LOTGSAI SUBSTITUIDO
000536      *                     POR FD FIXO POR MODALIDADE
000537      *                     (LOTG1SAI..LOTG6SAI) ROTEADO POR
000538      *                     EVALUATE LK-IX-JOGO, MESMA TECNICA DO
000539      *                     LOTPAR01/LOTLIM01. PARAMETRO LK-DD-SAI
000540      *                     REMOVIDO DA INTERFACE POR NAO SER MAIS
000541      *                     NECESSARIO, CHAMADO 231402.
000542      ************************************************************
000550       ENVIRONMENT DIVISION.
000560       CONFIGURATION SECTION.
000570       SPECIAL-NAMES.
000580           C01 IS TOP-OF-FORM
000590           CLASS CLASSE-NUMERICA IS "0" THRU "9".
000600       INPUT-OUTPUT SECTION.
000610       FILE-CONTROL.
000620           SELECT LOTG1SAI ASSIGN TO LOTG1SAI
000630                  ORGANIZATION IS SEQUENTIAL
000640                  ACCESS       IS SEQUENTIAL
000650                  FILE STATUS  IS FS-LOTG1SAI
000660                                  FSE-LOTG1SAI.
000670
000680           SELECT LOTG2SAI ASSIGN TO LOTG2SAI
000690                  ORGANIZATION IS SEQUENTIAL
000700                  ACCESS       IS SEQUENTIAL
000710                  FILE STATUS  IS FS-LOTG2SAI
000720                                  FSE-LOTG2SAI.
000730
000740           SELECT LOTG3SAI ASSIGN TO LOTG3SAI
000750                  ORGANIZATION IS SEQUENTIAL
000760                  ACCESS       IS SEQUENTIAL
000770                  FILE STATUS  IS FS-LOTG3SAI
000780                                  FSE-LOTG3SAI.
000790
000800           SELECT LOTG4SAI ASSIGN TO LOTG4SAI
000810                  ORGANIZATION IS SEQUENTIAL
000820                  ACCESS       IS SEQUENTIAL
000830                  FILE STATUS  IS FS-LOTG4SAI
000840                                  FSE-LOTG4SAI.
000850
000860           SELECT LOTG5SAI ASSIGN TO LOTG5SAI
000870                  ORGANIZATION IS SEQUENTIAL
000880                  ACCESS       IS SEQUENTIAL
000890                  FILE STATUS  IS FS-LOTG5SAI
000900                                  FSE-LOTG5SAI.
000910
000920           SELECT LOTG6SAI ASSIGN TO LOTG6SAI
000930                  ORGANIZATION IS SEQUENTIAL
000940                  ACCESS       IS SEQUENTIAL
000950                  FILE STATUS  IS FS-LOTG6SAI
000960                                  FSE-LOTG6SAI.
000970
000980       DATA DIVISION.
000990       FILE SECTION.
001000      ************************************************************
001010      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS
001020      ************************************************************
001030      *   SAIDA FINAL DA MODALIDADE - UM FD FIXO POR MODALIDADE
001040      *   (LOTG1SAI A LOTG6SAI), IGUAL A TECNICA DO LOTPAR01/
001050      *   LOTLIM01, EM VEZ DE UM UNICO SELECT COM ASSIGN DYNAMIC.
001060      *   REGISTRO NO MESMO LAYOUT DE LOTSAI01, EM BUFFER PLANO.
001070       FD  LOTG1SAI
001080           RECORDING MODE IS F.
001090       01  LS1-REGISTRO-FD               PIC X(1963).
001100       FD  LOTG2SAI
001110           RECORDING MODE IS F.
001120       01  LS2-REGISTRO-FD               PIC X(1963).
001130       FD  LOTG3SAI
001140           RECORDING MODE IS F.
001150       01  LS3-REGISTRO-FD               PIC X(1963).
001160       FD  LOTG4SAI
001170           RECORDING MODE IS F.
001180       01  LS4-REGISTRO-FD               PIC X(1963).
001190       FD  LOTG5SAI
001200           RECORDING MODE IS F.
001210       01  LS5-REGISTRO-FD               PIC X(1963).
001220       FD  LOTG6SAI
001230           RECORDING MODE IS F.
001240       01  LS6-REGISTRO-FD               PIC X(1963).
001250
001260       WORKING-STORAGE SECTION.
001270      ************************************************************
001280      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
001290      ************************************************************
001300       01  WKS-FS-STATUS.
001310           02  FS-LOTG1SAI               PIC 9(02) VALUE ZEROES.
001320           02  FSE-LOTG1SAI.
001330               04 FSE-RETURN-01          PIC S9(4) COMP-5 VALUE 0.
001340               04 FSE-FUNCTION-01        PIC S9(4) COMP-5 VALUE 0.
001350               04 FSE-FEEDBACK-01        PIC S9(4) COMP-5 VALUE 0.
001360           02  FS-LOTG2SAI               PIC 9(02) VALUE ZEROES.
001370           02  FSE-LOTG2SAI.
001380               04 FSE-RETURN-02          PIC S9(4) COMP-5 VALUE 0.
001390               04 FSE-FUNCTION-02        PIC S9(4) COMP-5 VALUE 0.
001400               04 FSE-FEEDBACK-02        PIC S9(4) COMP-5 VALUE 0.
001410           02  FS-LOTG3SAI               PIC 9(02) VALUE ZEROES.
001420           02  FSE-LOTG3SAI.
001430               04 FSE-RETURN-03          PIC S9(4) COMP-5 VALUE 0.
001440               04 FSE-FUNCTION-03        PIC S9(4) COMP-5 VALUE 0.
001450               04 FSE-FEEDBACK-03        PIC S9(4) COMP-5 VALUE 0.
001460           02  FS-LOTG4SAI               PIC 9(02) VALUE ZEROES.
001470           02  FSE-LOTG4SAI.
001480               04 FSE-RETURN-04          PIC S9(4) COMP-5 VALUE 0.
001490               04 FSE-FUNCTION-04        PIC S9(4) COMP-5 VALUE 0.
001500               04 FSE-FEEDBACK-04        PIC S9(4) COMP-5 VALUE 0.
001510           02  FS-LOTG5SAI               PIC 9(02) VALUE ZEROES.
001520           02  FSE-LOTG5SAI.
001530               04 FSE-RETURN-05          PIC S9(4) COMP-5 VALUE 0.
001540               04 FSE-FUNCTION-05        PIC S9(4) COMP-5 VALUE 0.
001550               04 FSE-FEEDBACK-05        PIC S9(4) COMP-5 VALUE 0.
001560           02  FS-LOTG6SAI               PIC 9(02) VALUE ZEROES.
001570           02  FSE-LOTG6SAI.
001580               04 FSE-RETURN-06          PIC S9(4) COMP-5 VALUE 0.
001590               04 FSE-FUNCTION-06        PIC S9(4) COMP-5 VALUE 0.
001600               04 FSE-FEEDBACK-06        PIC S9(4) COMP-5 VALUE 0.
001610           02  FILLER                    PIC X(04).
001620
001630       01  PROGRAMA                      PIC X(08)
001640                                             VALUE "LOTCAR01".
001650       01  ARCHIVO                       PIC X(08) VALUE SPACES.
001660       01  ACCION                        PIC X(10) VALUE SPACES.
001670       01  LLAVE                         PIC X(32) VALUE SPACES.
001680
001690      ************************************************************
001700      *   CHAVE DE ARQUIVO ABERTO POR MODALIDADE (1 A 6). PERSISTE
001710      *   ENTRE CHAMADAS - O SUBPROGRAMA NAO E CANCELADO ENTRE
001720      *   MODALIDADES DENTRO DE UMA MESMA EXECUCAO DO LOTETL01.
001730      ************************************************************
001740       01  WKS-SWITCHES-CONST            PIC X(06) VALUE "NNNNNN".
001750       01  WKS-SWITCHES REDEFINES WKS-SWITCHES-CONST.
001760           05  WKS-SW-ABERTO             PIC X(01) OCCURS 6 TIMES.
001770
001780       01  WKS-SR-INDICES.
001790           05  WKS-SR-IX                 PIC 9(02) COMP.
001800           05  WKS-SR-POS                PIC 9(04) COMP.
001810           05  FILLER                    PIC X(02).
001820       01  WKS-SR-INDICES-ALT REDEFINES WKS-SR-INDICES
001830                                         PIC X(08).
001840
001850       01  WKS-CONT-GRAVADOS             PIC 9(08) COMP.
001860
001870       LINKAGE SECTION.
001880       01  LK-IX-JOGO                    PIC 9(02) COMP.
001890           COPY LOTENT01.
001900       01  LK-SINAL                      PIC X(01).
001910           COPY LOTSAI01.
001920       01  LSAI-REGISTRO-ALT REDEFINES LSAI-REGISTRO
001930                                         PIC X(1963).
001940
001950       PROCEDURE DIVISION USING LK-IX-JOGO,
001960                                 LTEN-REGISTRO,
001970                                 LK-SINAL, LSAI-REGISTRO.
001980      ************************************************************
001990      *   000-MAIN - SINAL "F" FECHA O ARQUIVO DA MODALIDADE;
001995      *   QUALQUER
002000      *   OUTRO VALOR SERIALIZA E GRAVA O REGISTRO CORRENTE
002010      ************************************************************
002020       000-MAIN SECTION.
002030           EVALUATE LK-SINAL
002040              WHEN "F"
002050                 PERFORM 900-FECHAR-SE-ABERTO
002060                         THRU 900-FECHAR-SE-ABERTO-E
002070              WHEN OTHER
002080                 IF WKS-SW-ABERTO (LK-IX-JOGO) NOT = "S"
002090                    PERFORM 100-ABRIR-SAIDA THRU 100-ABRIR-SAIDA-E
002100                 END-IF
002110                 PERFORM 200-SERIALIZAR-LISTAS
002120                         THRU 200-SERIALIZAR-LISTAS-E
002130                 PERFORM 300-GRAVAR-SAIDA THRU 300-GRAVAR-SAIDA-E
002140           END-EVALUATE
002150           GOBACK.
002160       000-MAIN-E. EXIT.
002170
002180      ************************************************************
002190      *   100-ABRIR-SAIDA - OPEN OUTPUT NA PRIMEIRA GRAVACAO DA
002200      *   MODALIDADE (REPOSICAO TOTAL DO ARQUIVO ANTERIOR). ROTEADO
002210      *   POR EVALUATE LK-IX-JOGO, UM FD FIXO POR MODALIDADE.
002220      ************************************************************
002230       100-ABRIR-SAIDA SECTION.
002240           MOVE ZEROS TO WKS-CONT-GRAVADOS
002250           EVALUATE LK-IX-JOGO
002260              WHEN 1
002270                 OPEN OUTPUT LOTG1SAI
002280                 IF FS-LOTG1SAI NOT = "00"
002290                    MOVE "OPEN"      TO ACCION
002300                    MOVE SPACES      TO LLAVE
002310                    MOVE "LOTG1SAI"  TO ARCHIVO
002320                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002330                          ACCION, LLAVE, FS-LOTG1SAI, FSE-LOTG1SAI
002340                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
002350                            UPON CONSOLE
002360                    MOVE 91 TO RETURN-CODE
002370                    GOBACK
002380                 ELSE
002390                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
002400                 END-IF
002410              WHEN 2
002420                 OPEN OUTPUT LOTG2SAI
002430                 IF FS-LOTG2SAI NOT = "00"
002440                    MOVE "OPEN"      TO ACCION
002450                    MOVE SPACES      TO LLAVE
002460                    MOVE "LOTG2SAI"  TO ARCHIVO
002470                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002480                          ACCION, LLAVE, FS-LOTG2SAI, FSE-LOTG2SAI
002490                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
002500                            UPON CONSOLE
002510                    MOVE 91 TO RETURN-CODE
002520                    GOBACK
002530                 ELSE
002540                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
002550                 END-IF
002560              WHEN 3
002570                 OPEN OUTPUT LOTG3SAI
002580                 IF FS-LOTG3SAI NOT = "00"
002590                    MOVE "OPEN"      TO ACCION
002600                    MOVE SPACES      TO LLAVE
002610                    MOVE "LOTG3SAI"  TO ARCHIVO
002620                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002630                          ACCION, LLAVE, FS-LOTG3SAI, FSE-LOTG3SAI
002640                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
002650                            UPON CONSOLE
002660                    MOVE 91 TO RETURN-CODE
002670                    GOBACK
002680                 ELSE
002690                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
002700                 END-IF
002710              WHEN 4
002720                 OPEN OUTPUT LOTG4SAI
002730                 IF FS-LOTG4SAI NOT = "00"
002740                    MOVE "OPEN"      TO ACCION
002750                    MOVE SPACES      TO LLAVE
002760                    MOVE "LOTG4SAI"  TO ARCHIVO
002770                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002780                          ACCION, LLAVE, FS-LOTG4SAI, FSE-LOTG4SAI
002790                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
002800                            UPON CONSOLE
002810                    MOVE 91 TO RETURN-CODE
002820                    GOBACK
002830                 ELSE
002840                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
002850                 END-IF
002860              WHEN 5
002870                 OPEN OUTPUT LOTG5SAI
002880                 IF FS-LOTG5SAI NOT = "00"
002890                    MOVE "OPEN"      TO ACCION
002900                    MOVE SPACES      TO LLAVE
002910                    MOVE "LOTG5SAI"  TO ARCHIVO
002920                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002930                          ACCION, LLAVE, FS-LOTG5SAI, FSE-LOTG5SAI
002940                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
002950                            UPON CONSOLE
002960                    MOVE 91 TO RETURN-CODE
002970                    GOBACK
002980                 ELSE
002990                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
003000                 END-IF
003010              WHEN OTHER
003020                 OPEN OUTPUT LOTG6SAI
003030                 IF FS-LOTG6SAI NOT = "00"
003040                    MOVE "OPEN"      TO ACCION
003050                    MOVE SPACES      TO LLAVE
003060                    MOVE "LOTG6SAI"  TO ARCHIVO
003070                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
003080                          ACCION, LLAVE, FS-LOTG6SAI, FSE-LOTG6SAI
003090                    DISPLAY ">>> FALHA AO ABRIR SAIDA <<<"
003100                            UPON CONSOLE
003110                    MOVE 91 TO RETURN-CODE
003120                    GOBACK
003130                 ELSE
003140                    MOVE "S" TO WKS-SW-ABERTO (LK-IX-JOGO)
003150                 END-IF
003160           END-EVALUATE.
003170       100-ABRIR-SAIDA-E. EXIT.
003180
003190      ************************************************************
003200      *   200-SERIALIZAR-LISTAS - MONTA OS 5 CAMPOS DE TEXTO PLANO
003210      *   REGISTRO DE SAIDA (DEZENAS DE ORDEM, DEZENAS, TREVOS,
003220      *   PREMIACOES, LOCAIS GANHADORES) A PARTIR DO REGISTRO
003225      *   BRUTO.
003230      ************************************************************
003240       200-SERIALIZAR-LISTAS SECTION.
003250           MOVE SPACES TO LSAI-DEZ-ORDEM-TXT LSAI-DEZ-TXT
003260                          LSAI-TREVO-TXT LSAI-PREMIACAO-TXT
003270                          LSAI-LOCGANH-TXT
003280
003290           PERFORM 210-SLOT-DEZ-ORDEM THRU 210-SLOT-DEZ-ORDEM-E
003300                   VARYING WKS-SR-IX FROM 1 BY 1
003310                   UNTIL WKS-SR-IX > LTEN-DEZ-ORDEM-CNT
003320
003330           PERFORM 220-SLOT-DEZ THRU 220-SLOT-DEZ-E
003340                   VARYING WKS-SR-IX FROM 1 BY 1
003350                   UNTIL WKS-SR-IX > LTEN-DEZ-CNT
003360
003370           PERFORM 230-SLOT-TREVO THRU 230-SLOT-TREVO-E
003380                   VARYING WKS-SR-IX FROM 1 BY 1
003390                   UNTIL WKS-SR-IX > LTEN-TREVO-CNT
003400
003410           PERFORM 240-SLOT-PREMIACAO THRU 240-SLOT-PREMIACAO-E
003420                   VARYING WKS-SR-IX FROM 1 BY 1
003430                   UNTIL WKS-SR-IX > LTEN-PREMIACAO-CNT
003440
003450           PERFORM 250-SLOT-LOCGANH THRU 250-SLOT-LOCGANH-E
003460                   VARYING WKS-SR-IX FROM 1 BY 1
003470                   UNTIL WKS-SR-IX > LTEN-LOCGANH-CNT.
003480       200-SERIALIZAR-LISTAS-E. EXIT.
003490
003500      ************************************************************
003510      *   210-SLOT-DEZ-ORDEM - SLOT DE 3 BYTES (2 DIGITOS +
003515      *   BRANCO)
003520      ************************************************************
003530       210-SLOT-DEZ-ORDEM SECTION.
003540           COMPUTE WKS-SR-POS = (WKS-SR-IX - 1) * 3 + 1
003550           MOVE LTEN-DEZ-ORDEM (WKS-SR-IX)
003560                TO LSAI-DEZ-ORDEM-TXT (WKS-SR-POS:2)
003570           MOVE SPACE TO LSAI-DEZ-ORDEM-TXT (WKS-SR-POS + 2:1).
003580       210-SLOT-DEZ-ORDEM-E. EXIT.
003590
003600      ************************************************************
003610      *   220-SLOT-DEZ - SLOT DE 3 BYTES (2 DIGITOS + BRANCO)
003620      ************************************************************
003630       220-SLOT-DEZ SECTION.
003640           COMPUTE WKS-SR-POS = (WKS-SR-IX - 1) * 3 + 1
003650           MOVE LTEN-DEZ (WKS-SR-IX)
003660                TO LSAI-DEZ-TXT (WKS-SR-POS:2)
003670           MOVE SPACE TO LSAI-DEZ-TXT (WKS-SR-POS + 2:1).
003680       220-SLOT-DEZ-E. EXIT.
003690
003700      ************************************************************
003710      *   230-SLOT-TREVO - SLOT DE 3 BYTES (2 DIGITOS + BRANCO)
003720      ************************************************************
003730       230-SLOT-TREVO SECTION.
003740           COMPUTE WKS-SR-POS = (WKS-SR-IX - 1) * 3 + 1
003750           MOVE LTEN-TREVO (WKS-SR-IX)
003760                TO LSAI-TREVO-TXT (WKS-SR-POS:2)
003770           MOVE SPACE TO LSAI-TREVO-TXT (WKS-SR-POS + 2:1).
003780       230-SLOT-TREVO-E. EXIT.
003790
003800      ************************************************************
003810      *   240-SLOT-PREMIACAO - SLOT DE 60 BYTES: FAIXA(2)
003815      *   DESCRICAO(30)
003820      *   GANHADORES(7) VALOR(13) BRANCOS(8)
003830      ************************************************************
003840       240-SLOT-PREMIACAO SECTION.
003850           COMPUTE WKS-SR-POS = (WKS-SR-IX - 1) * 60 + 1
003860           MOVE LTEN-PREM-FAIXA (WKS-SR-IX)
003870                TO LSAI-PREMIACAO-TXT (WKS-SR-POS:2)
003880           MOVE LTEN-PREM-DESCRICAO (WKS-SR-IX)
003890                TO LSAI-PREMIACAO-TXT (WKS-SR-POS + 2:30)
003900           MOVE LTEN-PREM-GANHADORES (WKS-SR-IX)
003910                TO LSAI-PREMIACAO-TXT (WKS-SR-POS + 32:7)
003920           MOVE LTEN-PREM-VALOR (WKS-SR-IX)
003930                TO LSAI-PREMIACAO-TXT (WKS-SR-POS + 39:13).
003940       240-SLOT-PREMIACAO-E. EXIT.
003950
003960      ************************************************************
003970      *   250-SLOT-LOCGANH - SLOT DE 52 BYTES: MUNICIPIO(40) UF(2)
003980      *   GANHADORES(5) BRANCOS(5)
003990      ************************************************************
004000       250-SLOT-LOCGANH SECTION.
004010           COMPUTE WKS-SR-POS = (WKS-SR-IX - 1) * 52 + 1
004020           MOVE LTEN-LG-MUNICIPIO (WKS-SR-IX)
004030                TO LSAI-LOCGANH-TXT (WKS-SR-POS:40)
004040           MOVE LTEN-LG-UF (WKS-SR-IX)
004050                TO LSAI-LOCGANH-TXT (WKS-SR-POS + 40:2)
004060           MOVE LTEN-LG-GANHADORES (WKS-SR-IX)
004070                TO LSAI-LOCGANH-TXT (WKS-SR-POS + 42:5).
004080       250-SLOT-LOCGANH-E. EXIT.
004090
004100      ************************************************************
004110      *   300-GRAVAR-SAIDA - GRAVA O REGISTRO ENRIQUECIDO JA
004120      *   SERIALIZADO NO ARQUIVO DA MODALIDADE. ROTEADO POR
004130      *   EVALUATE LK-IX-JOGO, UM FD FIXO POR MODALIDADE.
004140      ************************************************************
004150       300-GRAVAR-SAIDA SECTION.
004160           EVALUATE LK-IX-JOGO
004170              WHEN 1
004180                 MOVE LSAI-REGISTRO-ALT TO LS1-REGISTRO-FD
004190                 WRITE LS1-REGISTRO-FD
004200                 IF FS-LOTG1SAI NOT = "00"
004210                    MOVE "WRITE"     TO ACCION
004220                    MOVE SPACES      TO LLAVE
004230                    MOVE "LOTG1SAI"  TO ARCHIVO
004240                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004250                          ACCION, LLAVE, FS-LOTG1SAI, FSE-LOTG1SAI
004260                    CLOSE LOTG1SAI
004270                    MOVE 91 TO RETURN-CODE
004280                    GOBACK
004290                 ELSE
004300                    ADD 1 TO WKS-CONT-GRAVADOS
004310                 END-IF
004320              WHEN 2
004330                 MOVE LSAI-REGISTRO-ALT TO LS2-REGISTRO-FD
004340                 WRITE LS2-REGISTRO-FD
004350                 IF FS-LOTG2SAI NOT = "00"
004360                    MOVE "WRITE"     TO ACCION
004370                    MOVE SPACES      TO LLAVE
004380                    MOVE "LOTG2SAI"  TO ARCHIVO
004390                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004400                          ACCION, LLAVE, FS-LOTG2SAI, FSE-LOTG2SAI
004410                    CLOSE LOTG2SAI
004420                    MOVE 91 TO RETURN-CODE
004430                    GOBACK
004440                 ELSE
004450                    ADD 1 TO WKS-CONT-GRAVADOS
004460                 END-IF
004470              WHEN 3
004480                 MOVE LSAI-REGISTRO-ALT TO LS3-REGISTRO-FD
004490                 WRITE LS3-REGISTRO-FD
004500                 IF FS-LOTG3SAI NOT = "00"
004510                    MOVE "WRITE"     TO ACCION
004520                    MOVE SPACES      TO LLAVE
004530                    MOVE "LOTG3SAI"  TO ARCHIVO
004540                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004550                          ACCION, LLAVE, FS-LOTG3SAI, FSE-LOTG3SAI
004560                    CLOSE LOTG3SAI
004570                    MOVE 91 TO RETURN-CODE
004580                    GOBACK
004590                 ELSE
004600                    ADD 1 TO WKS-CONT-GRAVADOS
004610                 END-IF
004620              WHEN 4
004630                 MOVE LSAI-REGISTRO-ALT TO LS4-REGISTRO-FD
004640                 WRITE LS4-REGISTRO-FD
004650                 IF FS-LOTG4SAI NOT = "00"
004660                    MOVE "WRITE"     TO ACCION
004670                    MOVE SPACES      TO LLAVE
004680                    MOVE "LOTG4SAI"  TO ARCHIVO
004690                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004700                          ACCION, LLAVE, FS-LOTG4SAI, FSE-LOTG4SAI
004710                    CLOSE LOTG4SAI
004720                    MOVE 91 TO RETURN-CODE
004730                    GOBACK
004740                 ELSE
004750                    ADD 1 TO WKS-CONT-GRAVADOS
004760                 END-IF
004770              WHEN 5
004780                 MOVE LSAI-REGISTRO-ALT TO LS5-REGISTRO-FD
004790                 WRITE LS5-REGISTRO-FD
004800                 IF FS-LOTG5SAI NOT = "00"
004810                    MOVE "WRITE"     TO ACCION
004820                    MOVE SPACES      TO LLAVE
004830                    MOVE "LOTG5SAI"  TO ARCHIVO
004840                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004850                          ACCION, LLAVE, FS-LOTG5SAI, FSE-LOTG5SAI
004860                    CLOSE LOTG5SAI
004870                    MOVE 91 TO RETURN-CODE
004880                    GOBACK
004890                 ELSE
004900                    ADD 1 TO WKS-CONT-GRAVADOS
004910                 END-IF
004920              WHEN OTHER
004930                 MOVE LSAI-REGISTRO-ALT TO LS6-REGISTRO-FD
004940                 WRITE LS6-REGISTRO-FD
004950                 IF FS-LOTG6SAI NOT = "00"
004960                    MOVE "WRITE"     TO ACCION
004970                    MOVE SPACES      TO LLAVE
004980                    MOVE "LOTG6SAI"  TO ARCHIVO
004990                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005000                          ACCION, LLAVE, FS-LOTG6SAI, FSE-LOTG6SAI
005010                    CLOSE LOTG6SAI
005020                    MOVE 91 TO RETURN-CODE
005030                    GOBACK
005040                 ELSE
005050                    ADD 1 TO WKS-CONT-GRAVADOS
005060                 END-IF
005070           END-EVALUATE.
005080       300-GRAVAR-SAIDA-E. EXIT.
005090
005100      ************************************************************
005110      *   900-FECHAR-SE-ABERTO - FECHA O ARQUIVO DA MODALIDADE SE
005120      *   ESTIVER ABERTO (CHAMADA FINAL DO LOTLIM01 PARA ESTA
005130      *   MODALIDADE). ROTEADO POR EVALUATE LK-IX-JOGO.
005140      ************************************************************
005150       900-FECHAR-SE-ABERTO SECTION.
005160           IF WKS-SW-ABERTO (LK-IX-JOGO) = "S"
005170              EVALUATE LK-IX-JOGO
005180                 WHEN 1 CLOSE LOTG1SAI
005190                 WHEN 2 CLOSE LOTG2SAI
005200                 WHEN 3 CLOSE LOTG3SAI
005210                 WHEN 4 CLOSE LOTG4SAI
005220                 WHEN 5 CLOSE LOTG5SAI
005230                 WHEN OTHER CLOSE LOTG6SAI
005240              END-EVALUATE
005250              MOVE "N" TO WKS-SW-ABERTO (LK-IX-JOGO)
005260           END-IF.
005270       900-FECHAR-SE-ABERTO-E. EXIT.
