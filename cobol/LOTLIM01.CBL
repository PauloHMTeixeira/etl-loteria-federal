000010      ************************************************************
000020      * FECHA       : 21/11/1994
000030      * PROGRAMADOR : ELDER PORRAS (EDRD)
000040      * APLICACION  : LOTERIAS - CARGA DE RESULTADOS DE CONCURSOS
000050      * PROGRAMA    : LOTLIM01
000060      * TIPO        : BATCH (SUBPROGRAMA, CHAMADO POR LOTETL01)
000070      * DESCRIPCION : LIMPA E VALIDA O INTERMEDIARIO DE UMA
000080      *             : MODALIDADE
000090      *             : (DEDUP, DROP DE CAMPOS, COERCAO DE TIPOS E
000100      *             : VALIDACAO DAS DEZENAS), E ACIONA O CALCULO
000110      *             : (LOTCAL01) E A GRAVACAO (LOTCAR01) DE CADA
000120      *             : REGISTRO SOBREVIVENTE.
000130      * ARCHIVOS    : LOTG1ENT..LOTG6ENT=A, LOTG1DUP..LOTG6DUP=A
000140      *             : (TEMPORAL, INDEXADO)
000150      * ACCION (ES) : A=ACTUALIZA
000160      * INSTALADO   : 21/11/1994
000170      * BPM/RATIONAL: 231190
000180      * NOMBRE      : LIMPEZA E VALIDACAO DE CONCURSOS POR
000190      *             : MODALIDADE
000200      ************************************************************
000210       IDENTIFICATION DIVISION.
000220       PROGRAM-ID.     LOTLIM01.
000230       AUTHOR.         ELDER PORRAS.
000240       INSTALLATION.   GERENCIA DE LOTERIAS - CENTRO DE COMPUTO.
000250       DATE-WRITTEN.   21/11/1994.
000260       DATE-COMPILED.
000270       SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000280      ************************************************************
000290      *                     REGISTRO DE MODIFICACIONES
000300      ************************************************************
000310      *   21/11/1994  EDRD  PROGRAMA ORIGINAL - DEDUP POR REWRITE
000320      *                     ARQUIVO INDEXADO TEMPORARIO.
000330      *   05/12/1994  EDRD  ACRESCENTADA VALIDACAO DE FAIXA DAS
000340      *                     DEZENAS (REGRA R5) POR MODALIDADE.
000350      *   14/03/1996  PEDR  DROP DE CAMPOS POR MODALIDADE PASSA A
000360      *                     A TABELA LOTTAB01 EM VEZ DE IF FIXO,
000370      *                     CHAMADO 231190.
000380      *   09/09/1998  EDRD  REVISION FIN DE SIGLO - CAMPOS DE DATA
000390      *                     VALIDADOS POSICAO A POSICAO (SEM
000400      *                     CALCULO DE CALENDARIO), SEM IMPACTO
000410      *                     Y2K AQUI.
000420      *   19/01/1999  PEDR  CONCURSOS COM CONCURSO NAO NUMERICO
000430      *                     SAO DESCARTADOS JA NO PASSO 1 (DEDUP),
000440      *                     CHAMADO 231205.
000450      *   03/07/2001  JMRZ  ACRESCENTADOS INDICADORES S/N DE NULO
000460      *                     DATA, PROXCONC E OS 5 CAMPOS DE VALOR.
000470      *   11/11/2009  PEDR  CONTAGEM ESPERADA DE DEZENAS (REGRA
000480      *                     R4) TOMADA DO PRIMEIRO REGISTRO
000490      *                     SOBREVIVENTE DO PASSO 2, CHAMADO
000500      *                     231301.
000510      *   06/02/2016  JMRZ  CHAMADAS A LOTCAL01/LOTCAR01 POR
000520      *                     REGISTRO SOBREVIVENTE, CHAMADO 231390.
000530      *   18/04/2016  JMRZ  LOTCAR01 PASSA A RECEBER TAMBEM O
000540      *                     REGISTRO BRUTO (LTEN-REGISTRO) PARA
000550      *                     SERIALIZAR
000560      *                     LISTAS NO REGISTRO DE SAIDA, CHAMADO
000570      *                     231392.
000580      *   09/05/2016  JMRZ  CORRIGIDO DESVIO DA REGRA R3 -- O
000590      *                     CONCURSO NAO NUMERICO DEIXA DE SER
000600      *                     DESCARTADO NO PASSO 1, PASSA A SER
000610      *                     GRAVADO NO TEMPORARIO E NULADO (IND.
000620      *                     S/N) NO PASSO 2, CHAMADO 231400.
000630      *   12/05/2016  JMRZ  SELECT DYNAMIC DE LOTGENT/LOTGDUP
000640      *                     SUBSTITUIDO POR FD FIXO POR LOTE
000650      *                     (LOTG1ENT..LOTG6ENT,
000660      *                     LOTG1DUP..LOTG6DUP) ROTEADO POR
000670      *                     EVALUATE LK-IX-JOGO, MESMA TECNICA DO
000680      *                     LOTPAR01 -- ASSIGN DYNAMIC NUNCA FOI
000690      *                     PADRAO DESTA CASA, CHAMADO 231402.
000700      ************************************************************
000710       ENVIRONMENT DIVISION.
000720       CONFIGURATION SECTION.
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM
000750           CLASS CLASSE-NUMERICA IS "0" THRU "9".
000760       INPUT-OUTPUT SECTION.
000770       FILE-CONTROL.
000780           SELECT LOTG1ENT ASSIGN TO LOTG1ENT
000790                  ORGANIZATION IS SEQUENTIAL
000800                  ACCESS       IS SEQUENTIAL
000810                  FILE STATUS  IS FS-LOTG1ENT
000820                                  FSE-LOTG1ENT.
000830
000840           SELECT LOTG2ENT ASSIGN TO LOTG2ENT
000850                  ORGANIZATION IS SEQUENTIAL
000860                  ACCESS       IS SEQUENTIAL
000870                  FILE STATUS  IS FS-LOTG2ENT
000880                                  FSE-LOTG2ENT.
000890
000900           SELECT LOTG3ENT ASSIGN TO LOTG3ENT
000910                  ORGANIZATION IS SEQUENTIAL
000920                  ACCESS       IS SEQUENTIAL
000930                  FILE STATUS  IS FS-LOTG3ENT
000940                                  FSE-LOTG3ENT.
000950
000960           SELECT LOTG4ENT ASSIGN TO LOTG4ENT
000970                  ORGANIZATION IS SEQUENTIAL
000980                  ACCESS       IS SEQUENTIAL
000990                  FILE STATUS  IS FS-LOTG4ENT
001000                                  FSE-LOTG4ENT.
001010
001020           SELECT LOTG5ENT ASSIGN TO LOTG5ENT
001030                  ORGANIZATION IS SEQUENTIAL
001040                  ACCESS       IS SEQUENTIAL
001050                  FILE STATUS  IS FS-LOTG5ENT
001060                                  FSE-LOTG5ENT.
001070
001080           SELECT LOTG6ENT ASSIGN TO LOTG6ENT
001090                  ORGANIZATION IS SEQUENTIAL
001100                  ACCESS       IS SEQUENTIAL
001110                  FILE STATUS  IS FS-LOTG6ENT
001120                                  FSE-LOTG6ENT.
001130
001140           SELECT LOTG1DUP ASSIGN TO LOTG1DUP
001150                  ORGANIZATION IS INDEXED
001160                  ACCESS       IS DYNAMIC
001170                  RECORD KEY   IS LD1-CONCURSO
001180                  FILE STATUS  IS FS-LOTG1DUP
001190                                  FSE-LOTG1DUP.
001200
001210           SELECT LOTG2DUP ASSIGN TO LOTG2DUP
001220                  ORGANIZATION IS INDEXED
001230                  ACCESS       IS DYNAMIC
001240                  RECORD KEY   IS LD2-CONCURSO
001250                  FILE STATUS  IS FS-LOTG2DUP
001260                                  FSE-LOTG2DUP.
001270
001280           SELECT LOTG3DUP ASSIGN TO LOTG3DUP
001290                  ORGANIZATION IS INDEXED
001300                  ACCESS       IS DYNAMIC
001310                  RECORD KEY   IS LD3-CONCURSO
001320                  FILE STATUS  IS FS-LOTG3DUP
001330                                  FSE-LOTG3DUP.
001340
001350           SELECT LOTG4DUP ASSIGN TO LOTG4DUP
001360                  ORGANIZATION IS INDEXED
001370                  ACCESS       IS DYNAMIC
001380                  RECORD KEY   IS LD4-CONCURSO
001390                  FILE STATUS  IS FS-LOTG4DUP
001400                                  FSE-LOTG4DUP.
001410
001420           SELECT LOTG5DUP ASSIGN TO LOTG5DUP
001430                  ORGANIZATION IS INDEXED
001440                  ACCESS       IS DYNAMIC
001450                  RECORD KEY   IS LD5-CONCURSO
001460                  FILE STATUS  IS FS-LOTG5DUP
001470                                  FSE-LOTG5DUP.
001480
001490           SELECT LOTG6DUP ASSIGN TO LOTG6DUP
001500                  ORGANIZATION IS INDEXED
001510                  ACCESS       IS DYNAMIC
001520                  RECORD KEY   IS LD6-CONCURSO
001530                  FILE STATUS  IS FS-LOTG6DUP
001540                                  FSE-LOTG6DUP.
001550
001560       DATA DIVISION.
001570       FILE SECTION.
001580      ************************************************************
001590      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS
001600      ************************************************************
001610      *   INTERMEDIARIOS DA MODALIDADE - GERADOS POR LOTPAR01. UM
001620      *   FD FIXO POR LOTE (1 A 6), IGUAL A TECNICA DO PROPRIO
001630      *   LOTPAR01, EM VEZ DE UM UNICO SELECT COM ASSIGN DYNAMIC.
001640       FD  LOTG1ENT
001650           RECORDING MODE IS F.
001660       01  LG1-REGISTRO              PIC X(1365).
001670       FD  LOTG2ENT
001680           RECORDING MODE IS F.
001690       01  LG2-REGISTRO              PIC X(1365).
001700       FD  LOTG3ENT
001710           RECORDING MODE IS F.
001720       01  LG3-REGISTRO              PIC X(1365).
001730       FD  LOTG4ENT
001740           RECORDING MODE IS F.
001750       01  LG4-REGISTRO              PIC X(1365).
001760       FD  LOTG5ENT
001770           RECORDING MODE IS F.
001780       01  LG5-REGISTRO              PIC X(1365).
001790       FD  LOTG6ENT
001800           RECORDING MODE IS F.
001810       01  LG6-REGISTRO              PIC X(1365).
001820      *   ARQUIVOS TEMPORARIOS DE DEDUP - MESMO LAYOUT, CHAVEADOS
001830      *   PELO CONCURSO. O ULTIMO REGISTRO LIDO PARA UM CONCURSO
001840      *   PREVALECE (WRITE, E SE INVALID KEY, REWRITE). CADA LOTE
001850      *   TEM SUA PROPRIA CHAVE (LDn-CONCURSO), POIS A RECORD KEY
001860      *   TEM QUE PERTENCER AO REGISTRO DO PROPRIO FD.
001870       FD  LOTG1DUP
001880           RECORDING MODE IS F.
001890       01  LD1-REGISTRO.
001900           05  FILLER                PIC X(20).
001910           05  LD1-CONCURSO          PIC 9(06).
001920           05  FILLER                PIC X(1339).
001930       01  LD1-REGISTRO-ALT REDEFINES LD1-REGISTRO PIC X(1365).
001940       FD  LOTG2DUP
001950           RECORDING MODE IS F.
001960       01  LD2-REGISTRO.
001970           05  FILLER                PIC X(20).
001980           05  LD2-CONCURSO          PIC 9(06).
001990           05  FILLER                PIC X(1339).
002000       01  LD2-REGISTRO-ALT REDEFINES LD2-REGISTRO PIC X(1365).
002010       FD  LOTG3DUP
002020           RECORDING MODE IS F.
002030       01  LD3-REGISTRO.
002040           05  FILLER                PIC X(20).
002050           05  LD3-CONCURSO          PIC 9(06).
002060           05  FILLER                PIC X(1339).
002070       01  LD3-REGISTRO-ALT REDEFINES LD3-REGISTRO PIC X(1365).
002080       FD  LOTG4DUP
002090           RECORDING MODE IS F.
002100       01  LD4-REGISTRO.
002110           05  FILLER                PIC X(20).
002120           05  LD4-CONCURSO          PIC 9(06).
002130           05  FILLER                PIC X(1339).
002140       01  LD4-REGISTRO-ALT REDEFINES LD4-REGISTRO PIC X(1365).
002150       FD  LOTG5DUP
002160           RECORDING MODE IS F.
002170       01  LD5-REGISTRO.
002180           05  FILLER                PIC X(20).
002190           05  LD5-CONCURSO          PIC 9(06).
002200           05  FILLER                PIC X(1339).
002210       01  LD5-REGISTRO-ALT REDEFINES LD5-REGISTRO PIC X(1365).
002220       FD  LOTG6DUP
002230           RECORDING MODE IS F.
002240       01  LD6-REGISTRO.
002250           05  FILLER                PIC X(20).
002260           05  LD6-CONCURSO          PIC 9(06).
002270           05  FILLER                PIC X(1339).
002280       01  LD6-REGISTRO-ALT REDEFINES LD6-REGISTRO PIC X(1365).
002290
002300       WORKING-STORAGE SECTION.
002310      ************************************************************
002320      *           TABELA DE PARAMETROS DAS MODALIDADES (LOTTAB01)
002330      ************************************************************
002340           COPY LOTTAB01.
002350
002360      ************************************************************
002370      *           REGISTRO ENRIQUECIDO DE SAIDA (LOTSAI01)
002380      ************************************************************
002390           COPY LOTSAI01.
002400
002410      ************************************************************
002420      *   REGISTRO DE TRABALHO DO CONCURSO (LOTENT01) - PASSOU DA
002430      *   FD PARA A WORKING-STORAGE QUANDO O ASSIGN DYNAMIC FOI
002440      *   REMOVIDO, POIS AGORA HA 6 FDs DE ENTRADA (UM POR LOTE)
002450      *   E O REGISTRO DE TRABALHO E COMPARTILHADO ENTRE ELES.
002460      ************************************************************
002470           COPY LOTENT01.
002480       01  LTEN-REGISTRO-ALT REDEFINES LTEN-REGISTRO PIC X(1365).
002490
002500      ************************************************************
002510      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
002520      ************************************************************
002530       01  WKS-FS-STATUS.
002540           02  FS-LOTG1ENT               PIC 9(02) VALUE ZEROES.
002550           02  FSE-LOTG1ENT.
002560               04 FSE-RETURN-01          PIC S9(4) COMP-5 VALUE 0.
002570               04 FSE-FUNCTION-01        PIC S9(4) COMP-5 VALUE 0.
002580               04 FSE-FEEDBACK-01        PIC S9(4) COMP-5 VALUE 0.
002590           02  FS-LOTG2ENT               PIC 9(02) VALUE ZEROES.
002600           02  FSE-LOTG2ENT.
002610               04 FSE-RETURN-02          PIC S9(4) COMP-5 VALUE 0.
002620               04 FSE-FUNCTION-02        PIC S9(4) COMP-5 VALUE 0.
002630               04 FSE-FEEDBACK-02        PIC S9(4) COMP-5 VALUE 0.
002640           02  FS-LOTG3ENT               PIC 9(02) VALUE ZEROES.
002650           02  FSE-LOTG3ENT.
002660               04 FSE-RETURN-03          PIC S9(4) COMP-5 VALUE 0.
002670               04 FSE-FUNCTION-03        PIC S9(4) COMP-5 VALUE 0.
002680               04 FSE-FEEDBACK-03        PIC S9(4) COMP-5 VALUE 0.
002690           02  FS-LOTG4ENT               PIC 9(02) VALUE ZEROES.
002700           02  FSE-LOTG4ENT.
002710               04 FSE-RETURN-04          PIC S9(4) COMP-5 VALUE 0.
002720               04 FSE-FUNCTION-04        PIC S9(4) COMP-5 VALUE 0.
002730               04 FSE-FEEDBACK-04        PIC S9(4) COMP-5 VALUE 0.
002740           02  FS-LOTG5ENT               PIC 9(02) VALUE ZEROES.
002750           02  FSE-LOTG5ENT.
002760               04 FSE-RETURN-05          PIC S9(4) COMP-5 VALUE 0.
002770               04 FSE-FUNCTION-05        PIC S9(4) COMP-5 VALUE 0.
002780               04 FSE-FEEDBACK-05        PIC S9(4) COMP-5 VALUE 0.
002790           02  FS-LOTG6ENT               PIC 9(02) VALUE ZEROES.
002800           02  FSE-LOTG6ENT.
002810               04 FSE-RETURN-06          PIC S9(4) COMP-5 VALUE 0.
002820               04 FSE-FUNCTION-06        PIC S9(4) COMP-5 VALUE 0.
002830               04 FSE-FEEDBACK-06        PIC S9(4) COMP-5 VALUE 0.
002840           02  FS-LOTG1DUP               PIC 9(02) VALUE ZEROES.
002850           02  FSE-LOTG1DUP.
002860               04 FSE-RETURN-07          PIC S9(4) COMP-5 VALUE 0.
002870               04 FSE-FUNCTION-07        PIC S9(4) COMP-5 VALUE 0.
002880               04 FSE-FEEDBACK-07        PIC S9(4) COMP-5 VALUE 0.
002890           02  FS-LOTG2DUP               PIC 9(02) VALUE ZEROES.
002900           02  FSE-LOTG2DUP.
002910               04 FSE-RETURN-08          PIC S9(4) COMP-5 VALUE 0.
002920               04 FSE-FUNCTION-08        PIC S9(4) COMP-5 VALUE 0.
002930               04 FSE-FEEDBACK-08        PIC S9(4) COMP-5 VALUE 0.
002940           02  FS-LOTG3DUP               PIC 9(02) VALUE ZEROES.
002950           02  FSE-LOTG3DUP.
002960               04 FSE-RETURN-09          PIC S9(4) COMP-5 VALUE 0.
002970               04 FSE-FUNCTION-09        PIC S9(4) COMP-5 VALUE 0.
002980               04 FSE-FEEDBACK-09        PIC S9(4) COMP-5 VALUE 0.
002990           02  FS-LOTG4DUP               PIC 9(02) VALUE ZEROES.
003000           02  FSE-LOTG4DUP.
003010               04 FSE-RETURN-10          PIC S9(4) COMP-5 VALUE 0.
003020               04 FSE-FUNCTION-10        PIC S9(4) COMP-5 VALUE 0.
003030               04 FSE-FEEDBACK-10        PIC S9(4) COMP-5 VALUE 0.
003040           02  FS-LOTG5DUP               PIC 9(02) VALUE ZEROES.
003050           02  FSE-LOTG5DUP.
003060               04 FSE-RETURN-11          PIC S9(4) COMP-5 VALUE 0.
003070               04 FSE-FUNCTION-11        PIC S9(4) COMP-5 VALUE 0.
003080               04 FSE-FEEDBACK-11        PIC S9(4) COMP-5 VALUE 0.
003090           02  FS-LOTG6DUP               PIC 9(02) VALUE ZEROES.
003100           02  FSE-LOTG6DUP.
003110               04 FSE-RETURN-12          PIC S9(4) COMP-5 VALUE 0.
003120               04 FSE-FUNCTION-12        PIC S9(4) COMP-5 VALUE 0.
003130               04 FSE-FEEDBACK-12        PIC S9(4) COMP-5 VALUE 0.
003140           02  FILLER                    PIC X(04).
003150
003160       01  PROGRAMA                      PIC X(08)
003170                                          VALUE "LOTLIM01".
003180       01  ARCHIVO                       PIC X(08) VALUE SPACES.
003190       01  ACCION                        PIC X(10) VALUE SPACES.
003200       01  LLAVE                         PIC X(32) VALUE SPACES.
003210
003220       01  WKS-SWITCHES.
003230           05  WKS-SW-FIM-ENT            PIC X(01) VALUE "N".
003240               88 FIM-LOTGENT                       VALUE "S".
003250           05  WKS-SW-FIM-DUP            PIC X(01) VALUE "N".
003260               88 FIM-LOTGDUP                       VALUE "S".
003270           05  WKS-SW-PRIMEIRO           PIC X(01) VALUE "S".
003280               88 PRIMEIRO-SOBREVIVENTE             VALUE "S".
003290           05  WKS-SW-DESCARTAR          PIC X(01) VALUE "N".
003300               88 DESCARTAR-REGISTRO                VALUE "S".
003310           05  FILLER                    PIC X(06).
003320
003330       01  WKS-CONTADORES.
003340           05  WKS-CONT-LIDOS-P1         PIC 9(08) COMP.
003350           05  WKS-CONT-LIDOS-P2         PIC 9(08) COMP.
003360           05  WKS-CONT-DESCARTADOS      PIC 9(08) COMP.
003370           05  WKS-CONT-CARGADOS         PIC 9(08) COMP.
003380           05  WKS-DEZ-ESPERADAS         PIC 9(02) COMP.
003390           05  WKS-IX                    PIC 9(02) COMP.
003400           05  FILLER                    PIC X(04).
003410
003420      ************************************************************
003430      *   INDICADORES S/N DE NULO PRODUZIDOS PELA COERCAO
003440      *   (REGRA R3)
003450      ************************************************************
003460       01  WKS-IND-U2.
003470           05  WKS-IND-DATA              PIC X(01) VALUE "N".
003480           05  WKS-IND-PROXCONC          PIC X(01) VALUE "N".
003490           05  WKS-IND-VLR-ARRECADADO    PIC X(01) VALUE "N".
003500           05  WKS-IND-VLR-ACUM05        PIC X(01) VALUE "N".
003510           05  WKS-IND-VLR-ACUMESP       PIC X(01) VALUE "N".
003520           05  WKS-IND-VLR-ACUMPROX      PIC X(01) VALUE "N".
003530           05  WKS-IND-VLR-ESTIMPROX     PIC X(01) VALUE "N".
003540           05  WKS-IND-CONCURSO          PIC X(01) VALUE "N".
003550           05  FILLER                    PIC X(02).
003560
003570      ************************************************************
003580      *   AREA DE TRABALHO PARA VALIDACAO POSICIONAL DE DATA
003590      *   (X-10)
003600      ************************************************************
003610       01  WKS-DATA-TESTE                PIC X(10).
003620       01  WKS-DATA-TESTE-TBL REDEFINES WKS-DATA-TESTE.
003630           05  WKS-DT-CHAR               PIC X(01) OCCURS 10
003640               TIMES.
003650       01  WKS-DATA-OK                   PIC X(01).
003660           88 DATA-VALIDA                          VALUE "S".
003670
003680       LINKAGE SECTION.
003690       01  LK-IX-JOGO                    PIC 9(02) COMP.
003700
003710       PROCEDURE DIVISION USING LK-IX-JOGO.
003720      ************************************************************
003730      *   000-MAIN - PASSO 1 (DEDUP) SEGUIDO DO PASSO 2 (LIMPEZA E
003740      *   CALCULO/CARGA POR REGISTRO SOBREVIVENTE)
003750      ************************************************************
003760       000-MAIN SECTION.
003770           PERFORM 100-PASSO1-DEDUP    THRU 100-PASSO1-DEDUP-E
003780           PERFORM 200-PASSO2-LIMPEZA  THRU 200-PASSO2-LIMPEZA-E
003790
003800           MOVE "F" TO WKS-SW-DESCARTAR
003810           CALL 'LOTCAR01' USING LK-IX-JOGO,
003820                                 LTEN-REGISTRO, "F", LSAI-REGISTRO
003830
003840           DISPLAY "LOTLIM01 - " LTAB-NOME (LK-IX-JOGO)
003850                   " LIDOS P1......: " WKS-CONT-LIDOS-P1
003860               UPON CONSOLE
003870           DISPLAY "LOTLIM01 - " LTAB-NOME (LK-IX-JOGO)
003880                   " LIDOS P2......: " WKS-CONT-LIDOS-P2
003890               UPON CONSOLE
003900           DISPLAY "LOTLIM01 - " LTAB-NOME (LK-IX-JOGO)
003910                   " DESCARTADOS...: " WKS-CONT-DESCARTADOS
003920               UPON CONSOLE
003930           DISPLAY "LOTLIM01 - " LTAB-NOME (LK-IX-JOGO)
003940                   " CARREGADOS....: " WKS-CONT-CARGADOS
003950               UPON CONSOLE
003960           GOBACK.
003970       000-MAIN-E. EXIT.
003980
003990      ************************************************************
004000      *   100-PASSO1-DEDUP - LE O INTERMEDIARIO E GRAVA/REGRAVA
004010      *   NO ARQUIVO INDEXADO TEMPORARIO PELO CONCURSO. O ULTIMO
004020      *   REGISTRO LIDO PARA CADA CONCURSO PREVALECE (REGRA R3A).
004030      *   CONCURSO NAO NUMERICO NAO E MAIS DESCARTADO AQUI (VER
004040      *   CHAMADO 231400) -- A REGRA R3 EXIGE QUE ELE SOBREVIVA
004050      *   COM O CAMPO NULADO NO PASSO 2, NAO QUE SEJA DESCARTADO.
004060      *   ABERTURA/FECHAMENTO ROTEADOS POR EVALUATE LK-IX-JOGO,
004070      *   UM PAR DE ARQUIVOS FIXO POR LOTE (PADRAO LOTPAR01).
004080      ************************************************************
004090       100-PASSO1-DEDUP SECTION.
004100           MOVE ZEROS TO WKS-CONT-LIDOS-P1 WKS-CONT-LIDOS-P2
004110                         WKS-CONT-DESCARTADOS WKS-CONT-CARGADOS
004120           MOVE "N" TO WKS-SW-FIM-ENT
004130
004140           EVALUATE LK-IX-JOGO
004150              WHEN 1
004160                 OPEN INPUT LOTG1ENT
004170                 IF FS-LOTG1ENT NOT = "00"
004180                    MOVE "OPEN"     TO ACCION
004190                    MOVE SPACES     TO LLAVE
004200                    MOVE "LOTG1ENT" TO ARCHIVO
004210                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004220                          ACCION, LLAVE, FS-LOTG1ENT, FSE-LOTG1ENT
004230                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
004240                            UPON CONSOLE
004250                    MOVE 91 TO RETURN-CODE
004260                    GOBACK
004270                 END-IF
004280                 OPEN OUTPUT LOTG1DUP
004290                 IF FS-LOTG1DUP NOT = "00"
004300                    MOVE "OPEN"     TO ACCION
004310                    MOVE SPACES     TO LLAVE
004320                    MOVE "LOTG1DUP" TO ARCHIVO
004330                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004340                          ACCION, LLAVE, FS-LOTG1DUP, FSE-LOTG1DUP
004350                    CLOSE LOTG1ENT
004360                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
004370                            UPON CONSOLE
004380                    MOVE 91 TO RETURN-CODE
004390                    GOBACK
004400                 END-IF
004410              WHEN 2
004420                 OPEN INPUT LOTG2ENT
004430                 IF FS-LOTG2ENT NOT = "00"
004440                    MOVE "OPEN"     TO ACCION
004450                    MOVE SPACES     TO LLAVE
004460                    MOVE "LOTG2ENT" TO ARCHIVO
004470                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004480                          ACCION, LLAVE, FS-LOTG2ENT, FSE-LOTG2ENT
004490                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
004500                            UPON CONSOLE
004510                    MOVE 91 TO RETURN-CODE
004520                    GOBACK
004530                 END-IF
004540                 OPEN OUTPUT LOTG2DUP
004550                 IF FS-LOTG2DUP NOT = "00"
004560                    MOVE "OPEN"     TO ACCION
004570                    MOVE SPACES     TO LLAVE
004580                    MOVE "LOTG2DUP" TO ARCHIVO
004590                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004600                          ACCION, LLAVE, FS-LOTG2DUP, FSE-LOTG2DUP
004610                    CLOSE LOTG2ENT
004620                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
004630                            UPON CONSOLE
004640                    MOVE 91 TO RETURN-CODE
004650                    GOBACK
004660                 END-IF
004670              WHEN 3
004680                 OPEN INPUT LOTG3ENT
004690                 IF FS-LOTG3ENT NOT = "00"
004700                    MOVE "OPEN"     TO ACCION
004710                    MOVE SPACES     TO LLAVE
004720                    MOVE "LOTG3ENT" TO ARCHIVO
004730                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004740                          ACCION, LLAVE, FS-LOTG3ENT, FSE-LOTG3ENT
004750                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
004760                            UPON CONSOLE
004770                    MOVE 91 TO RETURN-CODE
004780                    GOBACK
004790                 END-IF
004800                 OPEN OUTPUT LOTG3DUP
004810                 IF FS-LOTG3DUP NOT = "00"
004820                    MOVE "OPEN"     TO ACCION
004830                    MOVE SPACES     TO LLAVE
004840                    MOVE "LOTG3DUP" TO ARCHIVO
004850                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004860                          ACCION, LLAVE, FS-LOTG3DUP, FSE-LOTG3DUP
004870                    CLOSE LOTG3ENT
004880                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
004890                            UPON CONSOLE
004900                    MOVE 91 TO RETURN-CODE
004910                    GOBACK
004920                 END-IF
004930              WHEN 4
004940                 OPEN INPUT LOTG4ENT
004950                 IF FS-LOTG4ENT NOT = "00"
004960                    MOVE "OPEN"     TO ACCION
004970                    MOVE SPACES     TO LLAVE
004980                    MOVE "LOTG4ENT" TO ARCHIVO
004990                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005000                          ACCION, LLAVE, FS-LOTG4ENT, FSE-LOTG4ENT
005010                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
005020                            UPON CONSOLE
005030                    MOVE 91 TO RETURN-CODE
005040                    GOBACK
005050                 END-IF
005060                 OPEN OUTPUT LOTG4DUP
005070                 IF FS-LOTG4DUP NOT = "00"
005080                    MOVE "OPEN"     TO ACCION
005090                    MOVE SPACES     TO LLAVE
005100                    MOVE "LOTG4DUP" TO ARCHIVO
005110                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005120                          ACCION, LLAVE, FS-LOTG4DUP, FSE-LOTG4DUP
005130                    CLOSE LOTG4ENT
005140                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
005150                            UPON CONSOLE
005160                    MOVE 91 TO RETURN-CODE
005170                    GOBACK
005180                 END-IF
005190              WHEN 5
005200                 OPEN INPUT LOTG5ENT
005210                 IF FS-LOTG5ENT NOT = "00"
005220                    MOVE "OPEN"     TO ACCION
005230                    MOVE SPACES     TO LLAVE
005240                    MOVE "LOTG5ENT" TO ARCHIVO
005250                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005260                          ACCION, LLAVE, FS-LOTG5ENT, FSE-LOTG5ENT
005270                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
005280                            UPON CONSOLE
005290                    MOVE 91 TO RETURN-CODE
005300                    GOBACK
005310                 END-IF
005320                 OPEN OUTPUT LOTG5DUP
005330                 IF FS-LOTG5DUP NOT = "00"
005340                    MOVE "OPEN"     TO ACCION
005350                    MOVE SPACES     TO LLAVE
005360                    MOVE "LOTG5DUP" TO ARCHIVO
005370                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005380                          ACCION, LLAVE, FS-LOTG5DUP, FSE-LOTG5DUP
005390                    CLOSE LOTG5ENT
005400                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
005410                            UPON CONSOLE
005420                    MOVE 91 TO RETURN-CODE
005430                    GOBACK
005440                 END-IF
005450              WHEN OTHER
005460                 OPEN INPUT LOTG6ENT
005470                 IF FS-LOTG6ENT NOT = "00"
005480                    MOVE "OPEN"     TO ACCION
005490                    MOVE SPACES     TO LLAVE
005500                    MOVE "LOTG6ENT" TO ARCHIVO
005510                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005520                          ACCION, LLAVE, FS-LOTG6ENT, FSE-LOTG6ENT
005530                    DISPLAY ">>> FALHA AO ABRIR INTERMEDIARIO <<<"
005540                            UPON CONSOLE
005550                    MOVE 91 TO RETURN-CODE
005560                    GOBACK
005570                 END-IF
005580                 OPEN OUTPUT LOTG6DUP
005590                 IF FS-LOTG6DUP NOT = "00"
005600                    MOVE "OPEN"     TO ACCION
005610                    MOVE SPACES     TO LLAVE
005620                    MOVE "LOTG6DUP" TO ARCHIVO
005630                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
005640                          ACCION, LLAVE, FS-LOTG6DUP, FSE-LOTG6DUP
005650                    CLOSE LOTG6ENT
005660                    DISPLAY ">>> FALHA AO ABRIR TEMPORARIO <<<"
005670                            UPON CONSOLE
005680                    MOVE 91 TO RETURN-CODE
005690                    GOBACK
005700                 END-IF
005710           END-EVALUATE
005720
005730           PERFORM 110-LER-ENT THRU 110-LER-ENT-E
005740           PERFORM 120-GRAVAR-DEDUP THRU 120-GRAVAR-DEDUP-E
005750                   UNTIL FIM-LOTGENT
005760
005770           EVALUATE LK-IX-JOGO
005780              WHEN 1 CLOSE LOTG1ENT LOTG1DUP
005790              WHEN 2 CLOSE LOTG2ENT LOTG2DUP
005800              WHEN 3 CLOSE LOTG3ENT LOTG3DUP
005810              WHEN 4 CLOSE LOTG4ENT LOTG4DUP
005820              WHEN 5 CLOSE LOTG5ENT LOTG5DUP
005830              WHEN OTHER CLOSE LOTG6ENT LOTG6DUP
005840           END-EVALUATE.
005850       100-PASSO1-DEDUP-E. EXIT.
005860
005870      ************************************************************
005880      *   110-LER-ENT - LE O PROXIMO REGISTRO DO INTERMEDIARIO DO
005890      *   LOTE CORRENTE
005900      ************************************************************
005910       110-LER-ENT SECTION.
005920           EVALUATE LK-IX-JOGO
005930              WHEN 1
005940                 READ LOTG1ENT AT END SET FIM-LOTGENT TO TRUE
005950                 END-READ
005960                 IF NOT FIM-LOTGENT
005970                    IF FS-LOTG1ENT NOT = "00"
005980                       MOVE "READ"     TO ACCION
005990                       MOVE SPACES     TO LLAVE
006000                       MOVE "LOTG1ENT" TO ARCHIVO
006010                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006020                          ACCION, LLAVE, FS-LOTG1ENT, FSE-LOTG1ENT
006030                       CLOSE LOTG1ENT LOTG1DUP
006040                       MOVE 91 TO RETURN-CODE
006050                       GOBACK
006060                    ELSE
006070                       ADD 1 TO WKS-CONT-LIDOS-P1
006080                       MOVE LG1-REGISTRO TO LTEN-REGISTRO-ALT
006090                    END-IF
006100                 END-IF
006110              WHEN 2
006120                 READ LOTG2ENT AT END SET FIM-LOTGENT TO TRUE
006130                 END-READ
006140                 IF NOT FIM-LOTGENT
006150                    IF FS-LOTG2ENT NOT = "00"
006160                       MOVE "READ"     TO ACCION
006170                       MOVE SPACES     TO LLAVE
006180                       MOVE "LOTG2ENT" TO ARCHIVO
006190                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006200                          ACCION, LLAVE, FS-LOTG2ENT, FSE-LOTG2ENT
006210                       CLOSE LOTG2ENT LOTG2DUP
006220                       MOVE 91 TO RETURN-CODE
006230                       GOBACK
006240                    ELSE
006250                       ADD 1 TO WKS-CONT-LIDOS-P1
006260                       MOVE LG2-REGISTRO TO LTEN-REGISTRO-ALT
006270                    END-IF
006280                 END-IF
006290              WHEN 3
006300                 READ LOTG3ENT AT END SET FIM-LOTGENT TO TRUE
006310                 END-READ
006320                 IF NOT FIM-LOTGENT
006330                    IF FS-LOTG3ENT NOT = "00"
006340                       MOVE "READ"     TO ACCION
006350                       MOVE SPACES     TO LLAVE
006360                       MOVE "LOTG3ENT" TO ARCHIVO
006370                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006380                          ACCION, LLAVE, FS-LOTG3ENT, FSE-LOTG3ENT
006390                       CLOSE LOTG3ENT LOTG3DUP
006400                       MOVE 91 TO RETURN-CODE
006410                       GOBACK
006420                    ELSE
006430                       ADD 1 TO WKS-CONT-LIDOS-P1
006440                       MOVE LG3-REGISTRO TO LTEN-REGISTRO-ALT
006450                    END-IF
006460                 END-IF
006470              WHEN 4
006480                 READ LOTG4ENT AT END SET FIM-LOTGENT TO TRUE
006490                 END-READ
006500                 IF NOT FIM-LOTGENT
006510                    IF FS-LOTG4ENT NOT = "00"
006520                       MOVE "READ"     TO ACCION
006530                       MOVE SPACES     TO LLAVE
006540                       MOVE "LOTG4ENT" TO ARCHIVO
006550                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006560                          ACCION, LLAVE, FS-LOTG4ENT, FSE-LOTG4ENT
006570                       CLOSE LOTG4ENT LOTG4DUP
006580                       MOVE 91 TO RETURN-CODE
006590                       GOBACK
006600                    ELSE
006610                       ADD 1 TO WKS-CONT-LIDOS-P1
006620                       MOVE LG4-REGISTRO TO LTEN-REGISTRO-ALT
006630                    END-IF
006640                 END-IF
006650              WHEN 5
006660                 READ LOTG5ENT AT END SET FIM-LOTGENT TO TRUE
006670                 END-READ
006680                 IF NOT FIM-LOTGENT
006690                    IF FS-LOTG5ENT NOT = "00"
006700                       MOVE "READ"     TO ACCION
006710                       MOVE SPACES     TO LLAVE
006720                       MOVE "LOTG5ENT" TO ARCHIVO
006730                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006740                          ACCION, LLAVE, FS-LOTG5ENT, FSE-LOTG5ENT
006750                       CLOSE LOTG5ENT LOTG5DUP
006760                       MOVE 91 TO RETURN-CODE
006770                       GOBACK
006780                    ELSE
006790                       ADD 1 TO WKS-CONT-LIDOS-P1
006800                       MOVE LG5-REGISTRO TO LTEN-REGISTRO-ALT
006810                    END-IF
006820                 END-IF
006830              WHEN OTHER
006840                 READ LOTG6ENT AT END SET FIM-LOTGENT TO TRUE
006850                 END-READ
006860                 IF NOT FIM-LOTGENT
006870                    IF FS-LOTG6ENT NOT = "00"
006880                       MOVE "READ"     TO ACCION
006890                       MOVE SPACES     TO LLAVE
006900                       MOVE "LOTG6ENT" TO ARCHIVO
006910                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
006920                          ACCION, LLAVE, FS-LOTG6ENT, FSE-LOTG6ENT
006930                       CLOSE LOTG6ENT LOTG6DUP
006940                       MOVE 91 TO RETURN-CODE
006950                       GOBACK
006960                    ELSE
006970                       ADD 1 TO WKS-CONT-LIDOS-P1
006980                       MOVE LG6-REGISTRO TO LTEN-REGISTRO-ALT
006990                    END-IF
007000                 END-IF
007010           END-EVALUATE.
007020       110-LER-ENT-E. EXIT.
007030
007040      ************************************************************
007050      *   120-GRAVAR-DEDUP - GRAVA/REGRAVA O REGISTRO CORRENTE NO
007060      *   TEMPORARIO INDEXADO DO LOTE CORRENTE
007070      ************************************************************
007080       120-GRAVAR-DEDUP SECTION.
007090           EVALUATE LK-IX-JOGO
007100              WHEN 1
007110                 MOVE LTEN-REGISTRO-ALT TO LD1-REGISTRO-ALT
007120                 WRITE LD1-REGISTRO
007130                     INVALID KEY
007140                        REWRITE LD1-REGISTRO
007150                 END-WRITE
007160              WHEN 2
007170                 MOVE LTEN-REGISTRO-ALT TO LD2-REGISTRO-ALT
007180                 WRITE LD2-REGISTRO
007190                     INVALID KEY
007200                        REWRITE LD2-REGISTRO
007210                 END-WRITE
007220              WHEN 3
007230                 MOVE LTEN-REGISTRO-ALT TO LD3-REGISTRO-ALT
007240                 WRITE LD3-REGISTRO
007250                     INVALID KEY
007260                        REWRITE LD3-REGISTRO
007270                 END-WRITE
007280              WHEN 4
007290                 MOVE LTEN-REGISTRO-ALT TO LD4-REGISTRO-ALT
007300                 WRITE LD4-REGISTRO
007310                     INVALID KEY
007320                        REWRITE LD4-REGISTRO
007330                 END-WRITE
007340              WHEN 5
007350                 MOVE LTEN-REGISTRO-ALT TO LD5-REGISTRO-ALT
007360                 WRITE LD5-REGISTRO
007370                     INVALID KEY
007380                        REWRITE LD5-REGISTRO
007390                 END-WRITE
007400              WHEN OTHER
007410                 MOVE LTEN-REGISTRO-ALT TO LD6-REGISTRO-ALT
007420                 WRITE LD6-REGISTRO
007430                     INVALID KEY
007440                        REWRITE LD6-REGISTRO
007450                 END-WRITE
007460           END-EVALUATE
007470           PERFORM 110-LER-ENT THRU 110-LER-ENT-E.
007480       120-GRAVAR-DEDUP-E. EXIT.
007490
007500      ************************************************************
007510      *   200-PASSO2-LIMPEZA - RELE O TEMPORARIO EM ORDEM DE CHAVE
007520      *   APLICA DROPS/COERCAO/VALIDACAO E ACIONA CALCULO E CARGA
007530      ************************************************************
007540       200-PASSO2-LIMPEZA SECTION.
007550           MOVE "S" TO WKS-SW-PRIMEIRO
007560           MOVE "N" TO WKS-SW-FIM-DUP
007570
007580           EVALUATE LK-IX-JOGO
007590              WHEN 1
007600                 OPEN INPUT LOTG1DUP
007610                 IF FS-LOTG1DUP NOT = "00"
007620                    MOVE "OPEN"     TO ACCION
007630                    MOVE SPACES     TO LLAVE
007640                    MOVE "LOTG1DUP" TO ARCHIVO
007650                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
007660                          ACCION, LLAVE, FS-LOTG1DUP, FSE-LOTG1DUP
007670                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
007680                            UPON CONSOLE
007690                    MOVE 91 TO RETURN-CODE
007700                    GOBACK
007710                 END-IF
007720              WHEN 2
007730                 OPEN INPUT LOTG2DUP
007740                 IF FS-LOTG2DUP NOT = "00"
007750                    MOVE "OPEN"     TO ACCION
007760                    MOVE SPACES     TO LLAVE
007770                    MOVE "LOTG2DUP" TO ARCHIVO
007780                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
007790                          ACCION, LLAVE, FS-LOTG2DUP, FSE-LOTG2DUP
007800                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
007810                            UPON CONSOLE
007820                    MOVE 91 TO RETURN-CODE
007830                    GOBACK
007840                 END-IF
007850              WHEN 3
007860                 OPEN INPUT LOTG3DUP
007870                 IF FS-LOTG3DUP NOT = "00"
007880                    MOVE "OPEN"     TO ACCION
007890                    MOVE SPACES     TO LLAVE
007900                    MOVE "LOTG3DUP" TO ARCHIVO
007910                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
007920                          ACCION, LLAVE, FS-LOTG3DUP, FSE-LOTG3DUP
007930                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
007940                            UPON CONSOLE
007950                    MOVE 91 TO RETURN-CODE
007960                    GOBACK
007970                 END-IF
007980              WHEN 4
007990                 OPEN INPUT LOTG4DUP
008000                 IF FS-LOTG4DUP NOT = "00"
008010                    MOVE "OPEN"     TO ACCION
008020                    MOVE SPACES     TO LLAVE
008030                    MOVE "LOTG4DUP" TO ARCHIVO
008040                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
008050                          ACCION, LLAVE, FS-LOTG4DUP, FSE-LOTG4DUP
008060                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
008070                            UPON CONSOLE
008080                    MOVE 91 TO RETURN-CODE
008090                    GOBACK
008100                 END-IF
008110              WHEN 5
008120                 OPEN INPUT LOTG5DUP
008130                 IF FS-LOTG5DUP NOT = "00"
008140                    MOVE "OPEN"     TO ACCION
008150                    MOVE SPACES     TO LLAVE
008160                    MOVE "LOTG5DUP" TO ARCHIVO
008170                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
008180                          ACCION, LLAVE, FS-LOTG5DUP, FSE-LOTG5DUP
008190                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
008200                            UPON CONSOLE
008210                    MOVE 91 TO RETURN-CODE
008220                    GOBACK
008230                 END-IF
008240              WHEN OTHER
008250                 OPEN INPUT LOTG6DUP
008260                 IF FS-LOTG6DUP NOT = "00"
008270                    MOVE "OPEN"     TO ACCION
008280                    MOVE SPACES     TO LLAVE
008290                    MOVE "LOTG6DUP" TO ARCHIVO
008300                    CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
008310                          ACCION, LLAVE, FS-LOTG6DUP, FSE-LOTG6DUP
008320                    DISPLAY ">>> FALHA AO REABRIR O TEMPORARIO <<<"
008330                            UPON CONSOLE
008340                    MOVE 91 TO RETURN-CODE
008350                    GOBACK
008360                 END-IF
008370           END-EVALUATE
008380
008390           PERFORM 210-LER-DEDUP THRU 210-LER-DEDUP-E
008400           PERFORM 220-TRATAR-SOBREVIVENTE
008410                   THRU 220-TRATAR-SOBREVIVENTE-E
008420                   UNTIL FIM-LOTGDUP
008430
008440           EVALUATE LK-IX-JOGO
008450              WHEN 1 CLOSE LOTG1DUP
008460              WHEN 2 CLOSE LOTG2DUP
008470              WHEN 3 CLOSE LOTG3DUP
008480              WHEN 4 CLOSE LOTG4DUP
008490              WHEN 5 CLOSE LOTG5DUP
008500              WHEN OTHER CLOSE LOTG6DUP
008510           END-EVALUATE.
008520       200-PASSO2-LIMPEZA-E. EXIT.
008530
008540      ************************************************************
008550      *   210-LER-DEDUP - RELE EM ORDEM DE CHAVE O TEMPORARIO DO
008560      *   LOTE CORRENTE
008570      ************************************************************
008580       210-LER-DEDUP SECTION.
008590           EVALUATE LK-IX-JOGO
008600              WHEN 1
008610                 READ LOTG1DUP NEXT RECORD
008620                     AT END SET FIM-LOTGDUP TO TRUE
008630                 END-READ
008640                 IF NOT FIM-LOTGDUP
008650                    IF FS-LOTG1DUP NOT = "00" AND NOT = "02"
008660                       MOVE "READ"     TO ACCION
008670                       MOVE SPACES     TO LLAVE
008680                       MOVE "LOTG1DUP" TO ARCHIVO
008690                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
008700                          ACCION, LLAVE, FS-LOTG1DUP, FSE-LOTG1DUP
008710                       CLOSE LOTG1DUP
008720                       MOVE 91 TO RETURN-CODE
008730                       GOBACK
008740                    ELSE
008750                       MOVE LD1-REGISTRO-ALT TO LTEN-REGISTRO-ALT
008760                       ADD 1 TO WKS-CONT-LIDOS-P2
008770                    END-IF
008780                 END-IF
008790              WHEN 2
008800                 READ LOTG2DUP NEXT RECORD
008810                     AT END SET FIM-LOTGDUP TO TRUE
008820                 END-READ
008830                 IF NOT FIM-LOTGDUP
008840                    IF FS-LOTG2DUP NOT = "00" AND NOT = "02"
008850                       MOVE "READ"     TO ACCION
008860                       MOVE SPACES     TO LLAVE
008870                       MOVE "LOTG2DUP" TO ARCHIVO
008880                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
008890                          ACCION, LLAVE, FS-LOTG2DUP, FSE-LOTG2DUP
008900                       CLOSE LOTG2DUP
008910                       MOVE 91 TO RETURN-CODE
008920                       GOBACK
008930                    ELSE
008940                       MOVE LD2-REGISTRO-ALT TO LTEN-REGISTRO-ALT
008950                       ADD 1 TO WKS-CONT-LIDOS-P2
008960                    END-IF
008970                 END-IF
008980              WHEN 3
008990                 READ LOTG3DUP NEXT RECORD
009000                     AT END SET FIM-LOTGDUP TO TRUE
009010                 END-READ
009020                 IF NOT FIM-LOTGDUP
009030                    IF FS-LOTG3DUP NOT = "00" AND NOT = "02"
009040                       MOVE "READ"     TO ACCION
009050                       MOVE SPACES     TO LLAVE
009060                       MOVE "LOTG3DUP" TO ARCHIVO
009070                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
009080                          ACCION, LLAVE, FS-LOTG3DUP, FSE-LOTG3DUP
009090                       CLOSE LOTG3DUP
009100                       MOVE 91 TO RETURN-CODE
009110                       GOBACK
009120                    ELSE
009130                       MOVE LD3-REGISTRO-ALT TO LTEN-REGISTRO-ALT
009140                       ADD 1 TO WKS-CONT-LIDOS-P2
009150                    END-IF
009160                 END-IF
009170              WHEN 4
009180                 READ LOTG4DUP NEXT RECORD
009190                     AT END SET FIM-LOTGDUP TO TRUE
009200                 END-READ
009210                 IF NOT FIM-LOTGDUP
009220                    IF FS-LOTG4DUP NOT = "00" AND NOT = "02"
009230                       MOVE "READ"     TO ACCION
009240                       MOVE SPACES     TO LLAVE
009250                       MOVE "LOTG4DUP" TO ARCHIVO
009260                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
009270                          ACCION, LLAVE, FS-LOTG4DUP, FSE-LOTG4DUP
009280                       CLOSE LOTG4DUP
009290                       MOVE 91 TO RETURN-CODE
009300                       GOBACK
009310                    ELSE
009320                       MOVE LD4-REGISTRO-ALT TO LTEN-REGISTRO-ALT
009330                       ADD 1 TO WKS-CONT-LIDOS-P2
009340                    END-IF
009350                 END-IF
009360              WHEN 5
009370                 READ LOTG5DUP NEXT RECORD
009380                     AT END SET FIM-LOTGDUP TO TRUE
009390                 END-READ
009400                 IF NOT FIM-LOTGDUP
009410                    IF FS-LOTG5DUP NOT = "00" AND NOT = "02"
009420                       MOVE "READ"     TO ACCION
009430                       MOVE SPACES     TO LLAVE
009440                       MOVE "LOTG5DUP" TO ARCHIVO
009450                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
009460                          ACCION, LLAVE, FS-LOTG5DUP, FSE-LOTG5DUP
009470                       CLOSE LOTG5DUP
009480                       MOVE 91 TO RETURN-CODE
009490                       GOBACK
009500                    ELSE
009510                       MOVE LD5-REGISTRO-ALT TO LTEN-REGISTRO-ALT
009520                       ADD 1 TO WKS-CONT-LIDOS-P2
009530                    END-IF
009540                 END-IF
009550              WHEN OTHER
009560                 READ LOTG6DUP NEXT RECORD
009570                     AT END SET FIM-LOTGDUP TO TRUE
009580                 END-READ
009590                 IF NOT FIM-LOTGDUP
009600                    IF FS-LOTG6DUP NOT = "00" AND NOT = "02"
009610                       MOVE "READ"     TO ACCION
009620                       MOVE SPACES     TO LLAVE
009630                       MOVE "LOTG6DUP" TO ARCHIVO
009640                       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
009650                          ACCION, LLAVE, FS-LOTG6DUP, FSE-LOTG6DUP
009660                       CLOSE LOTG6DUP
009670                       MOVE 91 TO RETURN-CODE
009680                       GOBACK
009690                    ELSE
009700                       MOVE LD6-REGISTRO-ALT TO LTEN-REGISTRO-ALT
009710                       ADD 1 TO WKS-CONT-LIDOS-P2
009720                    END-IF
009730                 END-IF
009740           END-EVALUATE.
009750       210-LER-DEDUP-E. EXIT.
009760
009770      ************************************************************
009780      *   220-TRATAR-SOBREVIVENTE - APLICA R2/R3/R4/R5 A UM
009790      *   REGISTRO
009800      *   QUANDO SOBREVIVE, CHAMA LOTCAL01 (CALCULO) E LOTCAR01
009810      *   (CARGA)
009820      ************************************************************
009830       220-TRATAR-SOBREVIVENTE SECTION.
009840           MOVE "N" TO WKS-SW-DESCARTAR
009850
009860           PERFORM 230-APLICAR-DROPS      THRU 230-APLICAR-DROPS-E
009870           PERFORM 240-COERCIONAR-CAMPOS
009880                   THRU 240-COERCIONAR-CAMPOS-E
009890           PERFORM 250-VALIDAR-DEZENAS
009900                   THRU 250-VALIDAR-DEZENAS-E
009910
009920           IF DESCARTAR-REGISTRO
009930              ADD 1 TO WKS-CONT-DESCARTADOS
009940           ELSE
009950              CALL 'LOTCAL01' USING LTEN-REGISTRO, WKS-IND-U2,
009960                                     LK-IX-JOGO, LSAI-REGISTRO
009970              CALL 'LOTCAR01' USING LK-IX-JOGO,
009980                                     LTEN-REGISTRO, "N",
009990                                     LSAI-REGISTRO
010000              ADD 1 TO WKS-CONT-CARGADOS
010010           END-IF
010020
010030           PERFORM 210-LER-DEDUP THRU 210-LER-DEDUP-E.
010040       220-TRATAR-SOBREVIVENTE-E. EXIT.
010050
010060      ************************************************************
010070      *   230-APLICAR-DROPS - REGRA R2: EM BRANCO/ZERO OS CAMPOS
010080      *   QUE
010090      *   NAO SE APLICAM A ESTA MODALIDADE (VER TABELA LOTTAB01)
010100      ************************************************************
010110       230-APLICAR-DROPS SECTION.
010120           IF LTAB-DROP-TIME-CORACAO (LK-IX-JOGO) = "S"
010130              MOVE SPACES TO LTEN-TIME-CORACAO
010140           END-IF
010150           IF LTAB-DROP-MES-SORTE (LK-IX-JOGO) = "S"
010160              MOVE SPACES TO LTEN-MES-SORTE
010170           END-IF
010180           IF LTAB-DROP-TREVOS (LK-IX-JOGO) = "S"
010190              MOVE ZEROS  TO LTEN-TREVO-CNT
010200              MOVE ZEROS  TO LTEN-TREVO (1) LTEN-TREVO (2)
010210                             LTEN-TREVO (3) LTEN-TREVO (4)
010220                             LTEN-TREVO (5) LTEN-TREVO (6)
010230           END-IF.
010240       230-APLICAR-DROPS-E. EXIT.
010250
010260      ************************************************************
010270      *   240-COERCIONAR-CAMPOS - REGRA R3: CONCURSO/DATA/
010280      *   PROXCONC/5 VALORES
010290      *   CAMPO NAO NUMERICO OU DATA MAL FORMADA VIRA NULO
010300      *   (INDICADOR) -- CONCURSO NAO NUMERICO ACRESCIDO EM
010310      *   09/05/2016, CHAMADO 231400 (VER TAMBEM 120-GRAVAR-DEDUP)
010320      ************************************************************
010330       240-COERCIONAR-CAMPOS SECTION.
010340           IF LTEN-CONCURSO IS NUMERIC
010350              MOVE "N" TO WKS-IND-CONCURSO
010360           ELSE
010370              MOVE "S" TO WKS-IND-CONCURSO
010380              MOVE ZEROS TO LTEN-CONCURSO
010390           END-IF
010400
010410           MOVE LTEN-DATA TO WKS-DATA-TESTE
010420           PERFORM 241-VALIDAR-DATA THRU 241-VALIDAR-DATA-E
010430           IF DATA-VALIDA
010440              MOVE "N" TO WKS-IND-DATA
010450           ELSE
010460              MOVE "S" TO WKS-IND-DATA
010470              MOVE SPACES TO LTEN-DATA
010480           END-IF
010490
010500           MOVE LTEN-PROX-CONCURSO TO WKS-DATA-TESTE
010510           PERFORM 241-VALIDAR-DATA THRU 241-VALIDAR-DATA-E
010520           IF DATA-VALIDA
010530              MOVE "N" TO WKS-IND-PROXCONC
010540           ELSE
010550              MOVE "S" TO WKS-IND-PROXCONC
010560              MOVE SPACES TO LTEN-PROX-CONCURSO
010570           END-IF
010580
010590           IF LTEN-VLR-ARRECADADO IS NUMERIC
010600              MOVE "N" TO WKS-IND-VLR-ARRECADADO
010610           ELSE
010620              MOVE "S" TO WKS-IND-VLR-ARRECADADO
010630              MOVE ZEROS TO LTEN-VLR-ARRECADADO
010640           END-IF
010650
010660           IF LTEN-VLR-ACUM-0-5 IS NUMERIC
010670              MOVE "N" TO WKS-IND-VLR-ACUM05
010680           ELSE
010690              MOVE "S" TO WKS-IND-VLR-ACUM05
010700              MOVE ZEROS TO LTEN-VLR-ACUM-0-5
010710           END-IF
010720
010730           IF LTEN-VLR-ACUM-ESPECIAL IS NUMERIC
010740              MOVE "N" TO WKS-IND-VLR-ACUMESP
010750           ELSE
010760              MOVE "S" TO WKS-IND-VLR-ACUMESP
010770              MOVE ZEROS TO LTEN-VLR-ACUM-ESPECIAL
010780           END-IF
010790
010800           IF LTEN-VLR-ACUM-PROXIMO IS NUMERIC
010810              MOVE "N" TO WKS-IND-VLR-ACUMPROX
010820           ELSE
010830              MOVE "S" TO WKS-IND-VLR-ACUMPROX
010840              MOVE ZEROS TO LTEN-VLR-ACUM-PROXIMO
010850           END-IF
010860
010870           IF LTEN-VLR-ESTIM-PROXIMO IS NUMERIC
010880              MOVE "N" TO WKS-IND-VLR-ESTIMPROX
010890           ELSE
010900              MOVE "S" TO WKS-IND-VLR-ESTIMPROX
010910              MOVE ZEROS TO LTEN-VLR-ESTIM-PROXIMO
010920           END-IF.
010930       240-COERCIONAR-CAMPOS-E. EXIT.
010940
010950      ************************************************************
010960      *   241-VALIDAR-DATA - "/" NAS POSICOES 3 E 6, DIGITOS NAS
010970      *   DEMAIS 8 POSICOES (DD/MM/AAAA). SEM CALCULO DE
010980      *   CALENDARIO
010990      ************************************************************
011000       241-VALIDAR-DATA SECTION.
011010           MOVE "S" TO WKS-DATA-OK
011020           IF WKS-DT-CHAR (3) NOT = "/"
011030              OR WKS-DT-CHAR (6) NOT = "/"
011040              MOVE "N" TO WKS-DATA-OK
011050           END-IF
011060           IF NOT (WKS-DT-CHAR (1) IS CLASSE-NUMERICA)
011070              OR NOT (WKS-DT-CHAR (2) IS CLASSE-NUMERICA)
011080              OR NOT (WKS-DT-CHAR (4) IS CLASSE-NUMERICA)
011090              OR NOT (WKS-DT-CHAR (5) IS CLASSE-NUMERICA)
011100              OR NOT (WKS-DT-CHAR (7) IS CLASSE-NUMERICA)
011110              OR NOT (WKS-DT-CHAR (8) IS CLASSE-NUMERICA)
011120              OR NOT (WKS-DT-CHAR (9) IS CLASSE-NUMERICA)
011130              OR NOT (WKS-DT-CHAR (10) IS CLASSE-NUMERICA)
011140              MOVE "N" TO WKS-DATA-OK
011150           END-IF.
011160       241-VALIDAR-DATA-E. EXIT.
011170
011180      ************************************************************
011190      *   250-VALIDAR-DEZENAS - REGRAS R4 (CONTAGEM ESPERADA) E R5
011200      *   (FAIXA POR MODALIDADE). DESCARTA O REGISTRO SE FALHAR.
011210      ************************************************************
011220       250-VALIDAR-DEZENAS SECTION.
011230           IF PRIMEIRO-SOBREVIVENTE
011240              MOVE LTEN-DEZ-CNT TO WKS-DEZ-ESPERADAS
011250              MOVE "N" TO WKS-SW-PRIMEIRO
011260           ELSE
011270              IF LTEN-DEZ-CNT NOT = WKS-DEZ-ESPERADAS
011280                 MOVE "S" TO WKS-SW-DESCARTAR
011290              END-IF
011300           END-IF
011310
011320           IF NOT DESCARTAR-REGISTRO
011330              IF LTAB-SEMPRE-VALIDO (LK-IX-JOGO) NOT = "S"
011340                 PERFORM 251-VALIDAR-FAIXA
011350                         THRU 251-VALIDAR-FAIXA-E
011360                         VARYING WKS-IX FROM 1 BY 1
011370                         UNTIL WKS-IX > LTEN-DEZ-CNT
011380                            OR DESCARTAR-REGISTRO
011390              END-IF
011400           END-IF.
011410       250-VALIDAR-DEZENAS-E. EXIT.
011420
011430       251-VALIDAR-FAIXA SECTION.
011440           IF LTEN-DEZ (WKS-IX) IS NOT NUMERIC
011450              MOVE "S" TO WKS-SW-DESCARTAR
011460           ELSE
011470              IF LTEN-DEZ (WKS-IX) < LTAB-RANGE-MIN (LK-IX-JOGO)
011480                 OR LTEN-DEZ (WKS-IX) > LTAB-RANGE-MAX
011490                                        (LK-IX-JOGO)
011500                 MOVE "S" TO WKS-SW-DESCARTAR
011510              END-IF
011520           END-IF.
011530       251-VALIDAR-FAIXA-E. EXIT.
