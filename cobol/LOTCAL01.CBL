000100      ************************************************************
000110      * FECHA       : 28/11/1994
000120      * PROGRAMADOR : ELDER PORRAS (EDRD)
000130      * APLICACION  : LOTERIAS - CARGA DE RESULTADOS DE CONCURSOS
000140      * PROGRAMA    : LOTCAL01
000150      * TIPO        : BATCH (SUBPROGRAMA DE CALCULO, SEM I/O
000155      *               PROPRIO)
000160      * DESCRIPCION : RECEBE UM REGISTRO JA LIMPO (LOTLIM01) E
000165      *             : DEVOLVE
000170      *             : O REGISTRO ENRIQUECIDO COM TODOS OS CAMPOS
000180      *             : DERIVADOS (PARTES DE DATA, SEMANA ISO,
000185      *             : DEZENA
000190      *             : POR POSICAO, LOCAL DESMEMBRADO, FAIXAS DE
000195      *             : PREMIACAO,
000200      *             : GANHADOR PRINCIPAL, RAZAO E ESTATISTICAS).
000210      *             : NAO USA FUNCOES INTRINSECAS - TODO CALCULO
000215      *             : DE DATA E FEITO POR ARITMETICA MANUAL
000220      *             : (COMPUTE)
000230      * ARCHIVOS    : NENHUM (SUBPROGRAMA PURO)
000240      * ACCION (ES) : A=ACTUALIZA
000250      * INSTALADO   : 28/11/1994
000260      * BPM/RATIONAL: 231190
000270      * NOMBRE      : MOTOR DE CALCULO DE CAMPOS DERIVADOS DO
000275      *               CONCURSO
000280      ************************************************************
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.     LOTCAL01.
000310       AUTHOR.         PEDRO ROSALES.
000320       INSTALLATION.   GERENCIA DE LOTERIAS - CENTRO DE COMPUTO.
000330       DATE-WRITTEN.   28/11/1994.
000340       DATE-COMPILED.
000350       SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000360      ************************************************************
000370      *                     REGISTRO DE MODIFICACIONES
000380      ************************************************************
000390      *   28/11/1994  PEDR  PROGRAMA ORIGINAL - PARTES DE DATA E
000400      *                     EXPANSAO DE DEZENAS.
000410      *   06/12/1994  PEDR  ACRESCENTADO DESMEMBRAMENTO DO LOCAL
000415      *                     DO SORTEIO (NOME/CIDADE/ESTADO).
000430      *   14/03/1996  EDRD  ACRESCENTADA EXPANSAO DE FAIXAS DE
000435      *                     PREMIACAO E TOTALIZACAO, CHAMADO
000438      *                     231190.
000450      *   09/09/1998  PEDR  ALGORITMO DE DIA DA SEMANA E SEMANA
000455      *                     ISO REVISADO PARA ANOS 19XX/20XX SEM
000460      *                     USO DE FUNCAO INTRINSECA - TESTE DE
000470      *                     VIRADA DE SECULO OK.
000490      *   19/01/1999  EDRD  GANHADOR PRINCIPAL E FLAG DE TICKET
000495      *                     ONLINE (REGRA R10), CHAMADO 231205.
000510      *   03/07/2001  JMRZ  RAZAO ESTIMADO/ACUMULADO COM 4
000515      *                     DECIMAIS (REGRA R11).
000530      *   11/11/2009  PEDR  VALOR ARRECADADO IGUAL A ZERO PASSA
000535      *                     A SER TRATADO COMO NULO, CHAMADO
000538      *                     231301.
000550      *   06/02/2016  JMRZ  ESTATISTICAS DE PARIDADE E FAIXA DAS
000560      *                     DEZENAS (REGRA R12), CHAMADO 231390.
000562      *   09/05/2016  JMRZ  DEZENA NAO NUMERICA DA MODALIDADE
000564      *                     OUTROS NAO ENTRAVA NO CALCULO DE
000566      *                     PARIDADE/FAIXA (REGRA R12) -- ESTATISTICA
000568      *                     PASSA A SER NULADA (IND. S/N) EM VEZ DE
000569      *                     CALCULO SUJO. ACRESCENTADO INDICADOR DE
000570      *                     CONCURSO NULO (REGRA R3) RECEBIDO DO
000571      *                     LOTLIM01. CHAMADO 231401.
000572      ************************************************************
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM
000620           CLASS CLASSE-MINUSCULA IS "a" THRU "z".
000630
000640       DATA DIVISION.
000650       WORKING-STORAGE SECTION.
000660      ************************************************************
000670      *   TABELA DE DIAS ACUMULADOS ANTES DE CADA MES (NAO BISSEXT
000680      ************************************************************
000690       01  WKS-TAB-DIAS-ACUM-CONST.
000700           05  FILLER   PIC 9(03) VALUE 000.
000710           05  FILLER   PIC 9(03) VALUE 031.
000720           05  FILLER   PIC 9(03) VALUE 059.
000730           05  FILLER   PIC 9(03) VALUE 090.
000740           05  FILLER   PIC 9(03) VALUE 120.
000750           05  FILLER   PIC 9(03) VALUE 151.
000760           05  FILLER   PIC 9(03) VALUE 181.
000770           05  FILLER   PIC 9(03) VALUE 212.
000780           05  FILLER   PIC 9(03) VALUE 243.
000790           05  FILLER   PIC 9(03) VALUE 273.
000800           05  FILLER   PIC 9(03) VALUE 304.
000810           05  FILLER   PIC 9(03) VALUE 334.
000820       01  WKS-TAB-DIAS-ACUM REDEFINES WKS-TAB-DIAS-ACUM-CONST.
000830           05  WKS-DIAS-ACUM PIC 9(03) OCCURS 12 TIMES.
000840
000850      ************************************************************
000860      *   TABELA DE SAKAMOTO (DIA DA SEMANA SEM FUNCAO INTRINSECA)
000870      ************************************************************
000880       01  WKS-TAB-SAKAMOTO-CONST.
000890           05  FILLER   PIC 9(01) VALUE 0.
000900           05  FILLER   PIC 9(01) VALUE 3.
000910           05  FILLER   PIC 9(01) VALUE 2.
000920           05  FILLER   PIC 9(01) VALUE 5.
000930           05  FILLER   PIC 9(01) VALUE 0.
000940           05  FILLER   PIC 9(01) VALUE 3.
000950           05  FILLER   PIC 9(01) VALUE 5.
000960           05  FILLER   PIC 9(01) VALUE 1.
000970           05  FILLER   PIC 9(01) VALUE 4.
000980           05  FILLER   PIC 9(01) VALUE 6.
000990           05  FILLER   PIC 9(01) VALUE 2.
001000           05  FILLER   PIC 9(01) VALUE 4.
001010       01  WKS-TAB-SAKAMOTO REDEFINES WKS-TAB-SAKAMOTO-CONST.
001020           05  WKS-SAKAMOTO PIC 9(01) OCCURS 12 TIMES.
001030
001040       01  WKS-CALC-DATA.
001050           05  WKS-CD-DIA               PIC 9(02) COMP.
001060           05  WKS-CD-MES               PIC 9(02) COMP.
001070           05  WKS-CD-ANO               PIC 9(04) COMP.
001080           05  WKS-CD-ANO-AJUST         PIC 9(04) COMP.
001090           05  WKS-CD-MOD4              PIC 9(04) COMP.
001100           05  WKS-CD-MOD100            PIC 9(04) COMP.
001110           05  WKS-CD-MOD400            PIC 9(04) COMP.
001120           05  WKS-CD-BISSEXTO          PIC X(01).
001130               88  ANO-BISSEXTO                   VALUE "S".
001140           05  WKS-CD-Y4                PIC 9(04) COMP.
001150           05  WKS-CD-Y100              PIC 9(04) COMP.
001160           05  WKS-CD-Y400              PIC 9(04) COMP.
001170           05  WKS-CD-SOMA              PIC S9(08) COMP.
001180           05  WKS-CD-DIASEM-DOM        PIC 9(01) COMP.
001190           05  WKS-CD-DIASEM-ISO        PIC 9(01) COMP.
001200           05  WKS-CD-DOY               PIC 9(03) COMP.
001210           05  WKS-CD-SEMANA            PIC S9(03) COMP.
001220           05  WKS-CD-TEMP              PIC S9(08) COMP.
001230           05  FILLER                   PIC X(04).
001240
001250       01  WKS-LOCAL-WORK.
001260           05  WKS-LW-POS               PIC 9(02) COMP.
001270           05  WKS-LW-ACHOU-EM          PIC X(01) VALUE "N".
001280               88  ACHOU-EM                        VALUE "S".
001290           05  WKS-LW-ACHOU-VIRG        PIC X(01) VALUE "N".
001300               88  ACHOU-VIRGULA                   VALUE "S".
001310           05  WKS-LW-RESTO             PIC X(60) VALUE SPACES.
001320           05  FILLER                   PIC X(04).
001330
001340       01  WKS-PREMIO-WORK.
001350           05  WKS-PW-IX                PIC 9(02) COMP.
001360           05  WKS-PW-FAIXA             PIC 9(02) COMP.
001363           05  WKS-PW-DEZ-INVALIDA      PIC X(01) VALUE "N".
001366               88  DEZENA-INVALIDA                VALUE "S".
001370           05  FILLER                   PIC X(03).
001380
001390       01  WKS-MUNIC-MAIUSCULO          PIC X(40) VALUE SPACES.
001400       01  WKS-UF-MAIUSCULO             PIC X(02) VALUE SPACES.
001410
001420       01  WKS-IND-U2-COPIA.
001430           05  WKS-IU2-DATA             PIC X(01).
001440           05  WKS-IU2-PROXCONC         PIC X(01).
001450           05  WKS-IU2-VLR-ARRECADADO   PIC X(01).
001460           05  WKS-IU2-VLR-ACUM05       PIC X(01).
001470           05  WKS-IU2-VLR-ACUMESP      PIC X(01).
001480           05  WKS-IU2-VLR-ACUMPROX     PIC X(01).
001490           05  WKS-IU2-VLR-ESTIMPROX    PIC X(01).
001495           05  WKS-IU2-CONCURSO         PIC X(01).
001500           05  FILLER                   PIC X(02).
001510       01  WKS-IND-U2-DUMP REDEFINES WKS-IND-U2-COPIA
001520                                     PIC X(10).
001530
001540       LINKAGE SECTION.
001550           COPY LOTENT01.
001560       01  LK-IND-U2.
001570           05  LK-IU2-DATA              PIC X(01).
001580           05  LK-IU2-PROXCONC          PIC X(01).
001590           05  LK-IU2-VLR-ARRECADADO    PIC X(01).
001600           05  LK-IU2-VLR-ACUM05        PIC X(01).
001610           05  LK-IU2-VLR-ACUMESP       PIC X(01).
001620           05  LK-IU2-VLR-ACUMPROX      PIC X(01).
001630           05  LK-IU2-VLR-ESTIMPROX     PIC X(01).
001635           05  LK-IU2-CONCURSO          PIC X(01).
001640           05  FILLER                   PIC X(02).
001650       01  LK-IX-JOGO                   PIC 9(02) COMP.
001660           COPY LOTSAI01.
001670
001680       PROCEDURE DIVISION USING LTEN-REGISTRO, LK-IND-U2,
001685                                 LK-IX-JOGO, LSAI-REGISTRO.
001700      ************************************************************
001710      *   000-MAIN - MONTA O REGISTRO DE SAIDA CAMPO A CAMPO
001720      ************************************************************
001730       000-MAIN SECTION.
001740           MOVE LK-IND-U2 TO WKS-IND-U2-COPIA
001750           PERFORM 100-COPIAR-ENTRADA
001755                   THRU 100-COPIAR-ENTRADA-E
001760           PERFORM 200-PROCESSAR-VLR-ARREC
001770                   THRU 200-PROCESSAR-VLR-ARREC-E
001780           PERFORM 300-DATA-COMPONENTES
001785                   THRU 300-DATA-COMPONENTES-E
001790           PERFORM 400-EXPANDIR-DEZENAS
001795                   THRU 400-EXPANDIR-DEZENAS-E
001800           PERFORM 450-PARTIR-LOCAL       THRU 450-PARTIR-LOCAL-E
001810           PERFORM 500-EXPANDIR-PREMIACOES
001820                   THRU 500-EXPANDIR-PREMIACOES-E
001830           PERFORM 550-GANHADOR-LOCAL
001835                   THRU 550-GANHADOR-LOCAL-E
001840           PERFORM 560-RAZAO-ESTIMADO
001845                   THRU 560-RAZAO-ESTIMADO-E
001850           PERFORM 570-ESTATISTICAS-DEZ
001855                   THRU 570-ESTATISTICAS-DEZ-E
001860           GOBACK.
001870       000-MAIN-E. EXIT.
001880
001890      ************************************************************
001900      *   100-COPIAR-ENTRADA - TRANSPORTA OS CAMPOS DE ENTRADA E
001905      *   OS
001910      *   INDICADORES DE NULO PRODUZIDOS PELO LOTLIM01 (U2)
001920      ************************************************************
001930       100-COPIAR-ENTRADA SECTION.
001940           MOVE LTEN-LOTERIA           TO LSAI-LOTERIA
001950           MOVE LTEN-CONCURSO          TO LSAI-CONCURSO
001960           MOVE LTEN-DATA              TO LSAI-DATA
001970           MOVE LTEN-LOCAL             TO LSAI-LOCAL
001980           MOVE LTEN-TIME-CORACAO      TO LSAI-TIME-CORACAO
001990           MOVE LTEN-MES-SORTE         TO LSAI-MES-SORTE
002000           MOVE LTEN-ACUMULOU          TO LSAI-ACUMULOU
002010           MOVE LTEN-PROX-CONCURSO     TO LSAI-PROX-CONCURSO
002020           MOVE LTEN-VLR-ARRECADADO    TO LSAI-VLR-ARRECADADO
002030           MOVE LTEN-VLR-ACUM-0-5      TO LSAI-VLR-ACUM-0-5
002040           MOVE LTEN-VLR-ACUM-ESPECIAL TO LSAI-VLR-ACUM-ESPECIAL
002050           MOVE LTEN-VLR-ACUM-PROXIMO  TO LSAI-VLR-ACUM-PROXIMO
002060           MOVE LTEN-VLR-ESTIM-PROXIMO TO LSAI-VLR-ESTIM-PROXIMO
002070
002080           MOVE WKS-IU2-DATA           TO LSAI-IND-DATA
002090           MOVE WKS-IU2-PROXCONC       TO LSAI-IND-PROXCONC
002100           MOVE WKS-IU2-VLR-ARRECADADO TO LSAI-IND-VLR-ARRECADADO
002110           MOVE WKS-IU2-VLR-ACUM05     TO LSAI-IND-VLR-ACUM05
002120           MOVE WKS-IU2-VLR-ACUMESP    TO LSAI-IND-VLR-ACUMESP
002130           MOVE WKS-IU2-VLR-ACUMPROX   TO LSAI-IND-VLR-ACUMPROX
002135           MOVE WKS-IU2-VLR-ESTIMPROX  TO LSAI-IND-VLR-ESTIMPROX
002140           MOVE WKS-IU2-CONCURSO       TO LSAI-IND-CONCURSO.
002150       100-COPIAR-ENTRADA-E. EXIT.
002160
002170      ************************************************************
002180      *   200-PROCESSAR-VLR-ARREC - REGRA R11 (1A PARTE): VALOR
002190      *   ARRECADADO IGUAL A ZERO PASSA A SER NULO, CHAMADO 231301
002200      ************************************************************
002210       200-PROCESSAR-VLR-ARREC SECTION.
002220           IF LSAI-VLR-ARRECADADO = 0
002230              MOVE "S" TO LSAI-IND-VLR-ARRECADADO
002240           END-IF.
002250       200-PROCESSAR-VLR-ARREC-E. EXIT.
002260
002270      ************************************************************
002280      *   300-DATA-COMPONENTES - REGRA R6: PARTES DE DATA, SEMANA
002290      *   E DIA DA SEMANA (SEGUNDA=0), SEM FUNCAO INTRINSECA.
002300      ************************************************************
002310       300-DATA-COMPONENTES SECTION.
002320           MOVE ZEROS TO LSAI-DATA-DIA LSAI-DATA-MES LSAI-DATA-ANO
002330                         LSAI-SEMANA-ANO-CONCURSO
002340                         LSAI-DIA-SEMANA-CONCURSO
002350           IF LSAI-IND-DATA = "N"
002360              MOVE LSAI-DATA (1:2)  TO WKS-CD-DIA
002370              MOVE LSAI-DATA (4:2)  TO WKS-CD-MES
002380              MOVE LSAI-DATA (7:4)  TO WKS-CD-ANO
002390              MOVE WKS-CD-DIA       TO LSAI-DATA-DIA
002400              MOVE WKS-CD-MES       TO LSAI-DATA-MES
002410              MOVE WKS-CD-ANO       TO LSAI-DATA-ANO
002420              PERFORM 310-DIA-SEMANA THRU 310-DIA-SEMANA-E
002430              PERFORM 320-SEMANA-ISO THRU 320-SEMANA-ISO-E
002440           END-IF
002450
002460           MOVE ZEROS TO LSAI-PROXCONC-DIA LSAI-PROXCONC-MES
002470                         LSAI-PROXCONC-ANO
002480           IF LSAI-IND-PROXCONC = "N"
002490              MOVE LSAI-PROX-CONCURSO (1:2) TO LSAI-PROXCONC-DIA
002500              MOVE LSAI-PROX-CONCURSO (4:2) TO LSAI-PROXCONC-MES
002510              MOVE LSAI-PROX-CONCURSO (7:4) TO LSAI-PROXCONC-ANO
002520           END-IF.
002530       300-DATA-COMPONENTES-E. EXIT.
002540
002550      ************************************************************
002560      *   310-DIA-SEMANA - ALGORITMO DE SAKAMOTO (DOMINGO=0..SABAD
002570      *   CONVERTIDO PARA SEGUNDA=0..DOMINGO=6
002580      ************************************************************
002590       310-DIA-SEMANA SECTION.
002600           MOVE WKS-CD-ANO TO WKS-CD-ANO-AJUST
002610           IF WKS-CD-MES < 3
002620              SUBTRACT 1 FROM WKS-CD-ANO-AJUST
002630           END-IF
002640
002650           COMPUTE WKS-CD-Y4   = WKS-CD-ANO-AJUST / 4
002660           COMPUTE WKS-CD-Y100 = WKS-CD-ANO-AJUST / 100
002670           COMPUTE WKS-CD-Y400 = WKS-CD-ANO-AJUST / 400
002680
002690           COMPUTE WKS-CD-SOMA = WKS-CD-ANO-AJUST + WKS-CD-Y4
002700                                - WKS-CD-Y100 + WKS-CD-Y400
002710                                + WKS-SAKAMOTO (WKS-CD-MES)
002715                                + WKS-CD-DIA.
002720
002730           COMPUTE WKS-CD-TEMP = WKS-CD-SOMA / 7
002740           COMPUTE WKS-CD-DIASEM-DOM =
002745                   WKS-CD-SOMA - (WKS-CD-TEMP * 7).
002750
002760           COMPUTE WKS-CD-TEMP = WKS-CD-DIASEM-DOM + 6
002770           COMPUTE WKS-CD-TEMP = WKS-CD-TEMP / 7
002780           COMPUTE LSAI-DIA-SEMANA-CONCURSO =
002790                   (WKS-CD-DIASEM-DOM + 6) - (WKS-CD-TEMP * 7).
002800       310-DIA-SEMANA-E. EXIT.
002810
002820      ************************************************************
002830      *   320-SEMANA-ISO - SEMANA CUJO PRIMEIRO DIA E A 5A-FEIRA
002835      *   DA SEMANA QUE CONTEM O 4 DE JANEIRO DO ANO (ISO-8601),
002840      *   SEMANAS DE SEGUNDA A DOMINGO
002850      ************************************************************
002860       320-SEMANA-ISO SECTION.
002870           COMPUTE WKS-CD-MOD4   =
002872                   WKS-CD-ANO - ((WKS-CD-ANO / 4) * 4)
002880           COMPUTE WKS-CD-MOD100 =
002890                   WKS-CD-ANO - ((WKS-CD-ANO / 100) * 100)
002900           COMPUTE WKS-CD-MOD400 =
002910                   WKS-CD-ANO - ((WKS-CD-ANO / 400) * 400).
002920
002930           IF WKS-CD-MOD4 = 0 AND (WKS-CD-MOD100 NOT = 0
002940                                    OR WKS-CD-MOD400 = 0)
002950              MOVE "S" TO WKS-CD-BISSEXTO
002960           ELSE
002970              MOVE "N" TO WKS-CD-BISSEXTO
002980           END-IF
002990
003000           COMPUTE WKS-CD-DOY =
003005                   WKS-DIAS-ACUM (WKS-CD-MES) + WKS-CD-DIA.
003010           IF ANO-BISSEXTO AND WKS-CD-MES > 2
003020              ADD 1 TO WKS-CD-DOY
003030           END-IF
003040
003050           COMPUTE WKS-CD-DIASEM-ISO =
003055                   LSAI-DIA-SEMANA-CONCURSO + 1.
003060
003070           COMPUTE WKS-CD-SEMANA ROUNDED =
003080                   (WKS-CD-DOY - WKS-CD-DIASEM-ISO + 10) / 7
003090
003100           IF WKS-CD-SEMANA < 1
003110              MOVE 53 TO WKS-CD-SEMANA
003120           END-IF
003130           IF WKS-CD-SEMANA > 53
003140              MOVE 1 TO WKS-CD-SEMANA
003150           END-IF
003160           MOVE WKS-CD-SEMANA TO LSAI-SEMANA-ANO-CONCURSO.
003170       320-SEMANA-ISO-E. EXIT.
003180
003190      ************************************************************
003200      *   400-EXPANDIR-DEZENAS - REGRA R7: DEZENA POR POSICAO A
003205      *   PARTIR DA LISTA JA ORDENADA (LTEN-DEZ)
003220      ************************************************************
003230       400-EXPANDIR-DEZENAS SECTION.
003240           MOVE ZEROS TO LSAI-DEZENA (1)  LSAI-DEZENA (2)
003250                         LSAI-DEZENA (3)  LSAI-DEZENA (4)
003260                         LSAI-DEZENA (5)  LSAI-DEZENA (6)
003270                         LSAI-DEZENA (7)  LSAI-DEZENA (8)
003280                         LSAI-DEZENA (9)  LSAI-DEZENA (10)
003290                         LSAI-DEZENA (11) LSAI-DEZENA (12)
003300                         LSAI-DEZENA (13) LSAI-DEZENA (14)
003310                         LSAI-DEZENA (15) LSAI-DEZENA (16)
003320                         LSAI-DEZENA (17) LSAI-DEZENA (18)
003330                         LSAI-DEZENA (19) LSAI-DEZENA (20)
003340           MOVE LTEN-DEZ-CNT TO LSAI-DEZ-EXP-CNT
003350           PERFORM 410-MOVER-DEZENA THRU 410-MOVER-DEZENA-E
003360                   VARYING WKS-PW-IX FROM 1 BY 1
003370                   UNTIL WKS-PW-IX > LTEN-DEZ-CNT.
003380       400-EXPANDIR-DEZENAS-E. EXIT.
003390
003400       410-MOVER-DEZENA SECTION.
003410           MOVE LTEN-DEZ (WKS-PW-IX) TO LSAI-DEZENA (WKS-PW-IX).
003420       410-MOVER-DEZENA-E. EXIT.
003430
003440      ************************************************************
003450      *   450-PARTIR-LOCAL - REGRA R8: "NOME em CIDADE, UF"
003460      ************************************************************
003470       450-PARTIR-LOCAL SECTION.
003480           MOVE SPACES TO LSAI-NOME-LOCAL LSAI-CIDADE LSAI-ESTADO
003490                          WKS-LW-RESTO
003500           MOVE "N" TO WKS-LW-ACHOU-EM
003510           MOVE "N" TO WKS-LW-ACHOU-VIRG
003520
003530           PERFORM 451-BUSCAR-EM THRU 451-BUSCAR-EM-E
003540                   VARYING WKS-LW-POS FROM 1 BY 1
003550                   UNTIL WKS-LW-POS > 57 OR ACHOU-EM
003560
003570           IF ACHOU-EM
003580              MOVE LTEN-LOCAL (1:WKS-LW-POS - 1)
003585                                   TO LSAI-NOME-LOCAL
003590              MOVE LTEN-LOCAL (WKS-LW-POS + 4:)  TO WKS-LW-RESTO
003600              PERFORM 452-BUSCAR-VIRGULA THRU 452-BUSCAR-VIRGULA-E
003610                      VARYING WKS-LW-POS FROM 58 BY -1
003620                      UNTIL WKS-LW-POS < 1 OR ACHOU-VIRGULA
003630              IF ACHOU-VIRGULA
003640                 MOVE WKS-LW-RESTO (1:WKS-LW-POS - 1)
003642                                       TO LSAI-CIDADE
003650                 MOVE WKS-LW-RESTO (WKS-LW-POS + 2:2)
003652                                       TO LSAI-ESTADO
003660              END-IF
003670           ELSE
003680              MOVE LTEN-LOCAL TO LSAI-NOME-LOCAL
003690           END-IF.
003700       450-PARTIR-LOCAL-E. EXIT.
003710
003720       451-BUSCAR-EM SECTION.
003730           IF LTEN-LOCAL (WKS-LW-POS:4) = " em "
003740              MOVE "S" TO WKS-LW-ACHOU-EM
003750           END-IF.
003760       451-BUSCAR-EM-E. EXIT.
003770
003780       452-BUSCAR-VIRGULA SECTION.
003790           IF WKS-LW-RESTO (WKS-LW-POS:2) = ", "
003800              MOVE "S" TO WKS-LW-ACHOU-VIRG
003810           END-IF.
003820       452-BUSCAR-VIRGULA-E. EXIT.
003830
003840      ************************************************************
003850      *   500-EXPANDIR-PREMIACOES - REGRA R9: FAIXAS E TOTAIS
003860      ************************************************************
003870       500-EXPANDIR-PREMIACOES SECTION.
003880           MOVE ZEROS TO LSAI-GANH-FAIXA (1)  LSAI-GANH-FAIXA (2)
003890                         LSAI-GANH-FAIXA (3)  LSAI-GANH-FAIXA (4)
003900                         LSAI-GANH-FAIXA (5)  LSAI-GANH-FAIXA (6)
003910                         LSAI-GANH-FAIXA (7)  LSAI-GANH-FAIXA (8)
003920                         LSAI-GANH-FAIXA (9)  LSAI-GANH-FAIXA (10)
003930           MOVE ZEROS TO LSAI-VLR-FAIXA (1)  LSAI-VLR-FAIXA (2)
003940                         LSAI-VLR-FAIXA (3)  LSAI-VLR-FAIXA (4)
003950                         LSAI-VLR-FAIXA (5)  LSAI-VLR-FAIXA (6)
003960                         LSAI-VLR-FAIXA (7)  LSAI-VLR-FAIXA (8)
003970                         LSAI-VLR-FAIXA (9)  LSAI-VLR-FAIXA (10)
003980
003990           PERFORM 510-COLOCAR-FAIXA THRU 510-COLOCAR-FAIXA-E
004000                   VARYING WKS-PW-IX FROM 1 BY 1
004010                   UNTIL WKS-PW-IX > LTEN-PREMIACAO-CNT
004020
004030           MOVE ZEROS TO LSAI-TOTAL-GANHADORES
004035                         LSAI-TOTAL-PAGO-PREMIOS
004040           PERFORM 520-SOMAR-FAIXA THRU 520-SOMAR-FAIXA-E
004050                   VARYING WKS-PW-IX FROM 1 BY 1
004055                   UNTIL WKS-PW-IX > 10
004060
004070           IF LSAI-TOTAL-GANHADORES = 0
004080              MOVE ZEROS TO LSAI-MEDIA-PREMIO
004090              MOVE "S"   TO LSAI-IND-MEDIA-PREMIO
004100           ELSE
004110              COMPUTE LSAI-MEDIA-PREMIO ROUNDED =
004120                      LSAI-TOTAL-PAGO-PREMIOS /
004122                      LSAI-TOTAL-GANHADORES
004130              MOVE "N" TO LSAI-IND-MEDIA-PREMIO
004140           END-IF.
004150       500-EXPANDIR-PREMIACOES-E. EXIT.
004160
004170       510-COLOCAR-FAIXA SECTION.
004180           MOVE LTEN-PREM-FAIXA (WKS-PW-IX) TO WKS-PW-FAIXA
004190           IF WKS-PW-FAIXA > 0 AND WKS-PW-FAIXA NOT > 10
004200              MOVE LTEN-PREM-GANHADORES (WKS-PW-IX) TO
004210                   LSAI-GANH-FAIXA (WKS-PW-FAIXA)
004220              MOVE LTEN-PREM-VALOR (WKS-PW-IX) TO
004230                   LSAI-VLR-FAIXA (WKS-PW-FAIXA)
004240           END-IF.
004250       510-COLOCAR-FAIXA-E. EXIT.
004260
004270       520-SOMAR-FAIXA SECTION.
004280           ADD LSAI-GANH-FAIXA (WKS-PW-IX)
004282               TO LSAI-TOTAL-GANHADORES
004290           ADD LSAI-VLR-FAIXA  (WKS-PW-IX)
004292               TO LSAI-TOTAL-PAGO-PREMIOS
004300       520-SOMAR-FAIXA-E. EXIT.
004310
004320      ************************************************************
004330      *   550-GANHADOR-LOCAL - REGRA R10: PRIMEIRO GANHADOR E FLAG
004340      *   DE TICKET ONLINE
004350      ************************************************************
004360       550-GANHADOR-LOCAL SECTION.
004370           MOVE SPACES TO LSAI-MUNICIPIO-GANHADOR LSAI-UF-GANHADOR
004380           MOVE "N"    TO LSAI-TICKET-ONLINE
004390
004400           IF LTEN-LOCGANH-CNT > 0
004410              MOVE LTEN-LG-MUNICIPIO (1)
004412                          TO LSAI-MUNICIPIO-GANHADOR
004420              MOVE LTEN-LG-UF        (1) TO LSAI-UF-GANHADOR
004430
004440              MOVE LSAI-MUNICIPIO-GANHADOR TO WKS-MUNIC-MAIUSCULO
004450              INSPECT WKS-MUNIC-MAIUSCULO
004460                      CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
004470                                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004480              MOVE LSAI-UF-GANHADOR TO WKS-UF-MAIUSCULO
004490              INSPECT WKS-UF-MAIUSCULO
004500                      CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
004510                                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004520
004530              IF WKS-MUNIC-MAIUSCULO = "CANAL ELETRONICO"
004540                 OR WKS-UF-MAIUSCULO = "BR"
004550                 MOVE "S" TO LSAI-TICKET-ONLINE
004560              END-IF
004570           END-IF.
004580       550-GANHADOR-LOCAL-E. EXIT.
004590
004600      ************************************************************
004610      *   560-RAZAO-ESTIMADO - REGRA R11 (2A PARTE): RAZAO
004615      *   ESTIMADO/
004620      *   ACUMULADO, 4 CASAS DECIMAIS
004630      ************************************************************
004640       560-RAZAO-ESTIMADO SECTION.
004650           MOVE ZEROS TO LSAI-RAZAO-ESTIMADO
004660           IF LSAI-IND-VLR-ESTIMPROX = "S"
004670              OR LSAI-IND-VLR-ACUMPROX = "S"
004680              OR LSAI-VLR-ACUM-PROXIMO = 0
004690              MOVE "S" TO LSAI-IND-RAZAO-ESTIMADO
004700           ELSE
004710              COMPUTE LSAI-RAZAO-ESTIMADO ROUNDED =
004720                      LSAI-VLR-ESTIM-PROXIMO /
004725                      LSAI-VLR-ACUM-PROXIMO
004730              MOVE "N" TO LSAI-IND-RAZAO-ESTIMADO
004740           END-IF.
004750       560-RAZAO-ESTIMADO-E. EXIT.
004760
004770      ************************************************************
004780      *   570-ESTATISTICAS-DEZ - REGRA R12: PARES/IMPARES E FAIXA
004785      *   A MODALIDADE OUTROS (LTAB-SEMPRE-VALIDO) CHEGA AQUI SEM
004786      *   TER PASSADO POR 250-VALIDAR-DEZENAS DO LOTLIM01, LOGO A
004787      *   LISTA DE DEZENAS PODE CONTER LIXO NAO NUMERICO -- NESSE
004788      *   CASO A REGRA EXIGE ESTATISTICA NULA, NAO CALCULO SUJO
004789      *   (MANUT 09/05/2016 JMRZ, CHAMADO 231401)
004790      ************************************************************
004800       570-ESTATISTICAS-DEZ SECTION.
004810           MOVE ZEROS TO LSAI-QTD-PARES LSAI-QTD-IMPARES
004820                         LSAI-RANGE-DEZENAS
004825           MOVE "S" TO LSAI-IND-QTD-PARES LSAI-IND-QTD-IMPARES
004827                       LSAI-IND-RANGE-DEZENAS
004828           MOVE "N" TO WKS-PW-DEZ-INVALIDA
004840
004850           PERFORM 580-CONTAR-PARIDADE THRU 580-CONTAR-PARIDADE-E
004860                   VARYING WKS-PW-IX FROM 1 BY 1
004870                   UNTIL WKS-PW-IX > LTEN-DEZ-CNT
004875                   OR DEZENA-INVALIDA
004880
004882           IF NOT DEZENA-INVALIDA
004884              MOVE "N" TO LSAI-IND-QTD-PARES LSAI-IND-QTD-IMPARES
004890              IF LTEN-DEZ-CNT > 1
004900                 COMPUTE LSAI-RANGE-DEZENAS =
004910                         LTEN-DEZ (LTEN-DEZ-CNT) - LTEN-DEZ (1)
004920                 MOVE "N" TO LSAI-IND-RANGE-DEZENAS
004930              END-IF
004935           END-IF.
004940       570-ESTATISTICAS-DEZ-E. EXIT.
004950
004960       580-CONTAR-PARIDADE SECTION.
004965           IF LTEN-DEZ (WKS-PW-IX) IS NOT NUMERIC
004966              MOVE "S" TO WKS-PW-DEZ-INVALIDA
004967           ELSE
004970              COMPUTE WKS-CD-TEMP = LTEN-DEZ (WKS-PW-IX) / 2
004980              IF LTEN-DEZ (WKS-PW-IX) = (WKS-CD-TEMP * 2)
004990                 ADD 1 TO LSAI-QTD-PARES
005000              ELSE
005010                 ADD 1 TO LSAI-QTD-IMPARES
005020              END-IF
005025           END-IF.
005030       580-CONTAR-PARIDADE-E. EXIT.
